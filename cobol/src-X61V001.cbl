000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X61V001 RECURSIVE.                                        
000400 AUTHOR.        ALAIMO.                                                   
000500 INSTALLATION.  CED - SETTORE SISTEMI APPLICATIVI.                        
000600 DATE-WRITTEN.  22/03/1989.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      USO INTERNO - NON DIVULGARE ALL'ESTERNO DEL CED.          
000900*----------------------------------------------------------------         
001000* X61V001                                                                 
001100* **++ FILTER-EVAL: valuta, per un singolo aeroporto, la tabella          
001200* **++ di lessemi prodotta da X61L001 (suite APTSRCH). Discende           
001300* **++ nella grammatica expr/or/and/factor richiamando se stesso          
001400* **++ per ogni sottoespressione fra parentesi.                           
001500*----------------------------------------------------------------         
001600* STORIA DELLE MODIFICHE - RIF. INTERNO MI2458.PSPS.APTSRCH               
001700*----------------------------------------------------------------         
001800* DATA       AUTORE        RICH.     DESCRIZIONE                          
001900* ---------- ------------- --------- --------------------------           
002000* 1989-03-22 ALAIMO        RQ-0113   Prima stesura: OR/AND su             
002100*                                    piu' termini, confronto              
002200*                                    intero/decimale/testo.               
002300* 1989-05-30 ALAIMO        RQ-0119   Ricorsione su parentesi              
002400*                                    tonde tramite auto-CALL.             
002500* 1990-07-19 RUSSO A.      RQ-0204   Allineato all'indice colonne         
002600*                                    dopo la modifica a X61L001.          
002700* 1992-04-14 COLOMBO M.    RQ-0298   Aggiunto controllo '>' '<'           
002800*                                    non applicabile ai campi             
002900*                                    testo.                               
003000* 1995-06-09 RUSSO A.      RQ-0415   Limite di ricorsione non             
003100*                                    piu' fisso: delegato al              
003200*                                    numero di parentesi annidate         
003300*                                    della stringa sorgente.              
003400* 1996-09-12 FERRARI G.    RQ-0460   Tolti i PERFORM in linea:            
003500*                                    ogni ciclo passa ora per un          
003600*                                    paragrafo, come da standard          
003700*                                    di reparto aggiornato.               
003800* 1998-10-30 COLOMBO M.    RQ-0502   Verifica anno 2000: il modulo        
003900*                                    non tratta date, nessuna             
004000*                                    modifica necessaria.                 
004100* 1999-01-12 COLOMBO M.    RQ-0509   Uniformati i testi di errore         
004200*                                    a quelli resi da X61L001.            
004300* 2001-03-08 FERRARI G.    RQ-0558   Tolta la CLASS NUMVAL-VALID          
004400*                                    ereditata dallo scheletro di         
004500*                                    reparto: non referenziata,           
004600*                                    vedi stessa pulizia fatta su         
004700*                                    X61S001.                             
004800*----------------------------------------------------------------         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER.    IBM-370.                                             
005200 OBJECT-COMPUTER.    IBM-370.                                             
005300 SPECIAL-NAMES.                                                           
005400*                                                                         
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700**                                                                        
005800 DATA DIVISION.                                                           
005900**                                                                        
006000 FILE SECTION.                                                            
006100**                                                                        
006200 WORKING-STORAGE SECTION.                                                 
006300                                                                          
006400 01 WK-LITERALS.                                                          
006500   03 PGM-NAME                PIC X(8)   VALUE 'X61V001'.                 
006600   03 CC-ZERO                 PIC X(1)   VALUE '0'.                       
006700   03 CC-NINE                 PIC X(1)   VALUE '9'.                       
006800   03 CC-MINUS                PIC X(1)   VALUE '-'.                       
006900   03 CC-DOT                  PIC X(1)   VALUE '.'.                       
007000   03 CC-TRUE                 PIC X(1)   VALUE 'V'.                       
007100   03 CC-FALSE                PIC X(1)   VALUE 'F'.                       
007200   03 CC-ERR-INVALID          PIC X(18)                                   
007300                              VALUE 'invalid expression'.                 
007400   03 CC-ERR-NO-INDEX         PIC X(13)                                   
007500                              VALUE 'no such index'.                      
007600   03 CC-ERR-NOT-APPL         PIC X(38)                                   
007700                     VALUE 'operation not applicable to this ind          
007800-                    'ex'.                                                
007900   03 CC-ERR-BRACKET          PIC X(19)                                   
008000                              VALUE 'wrong bracket count'.                
008100   03 FILLER                  PIC X(10)  VALUE SPACES.                    
008200*                                                                         
008300 01 LS-UTILS.                                                             
008400   03 IDX2                    PIC 9(4) COMP VALUE ZERO.                   
008500   03 SUBSCR                  PIC 9(4) COMP VALUE ZERO.                   
008600   03 VALUE-POS               PIC 9(4) COMP VALUE ZERO.                   
008700   03 SAVE-LEFT               PIC X(1) VALUE SPACES.                      
008800   03 OP-TYPE                 PIC X(2) VALUE SPACES.                      
008900   03 NESTED-MODE             PIC X(1) VALUE 'N'.                         
009000   03 ONE-DIGIT               PIC 9(1) VALUE ZERO.                        
009100   03 FILLER                  PIC X(10)  VALUE SPACES.                    
009200*                                                                         
009300* **++ conversione del riferimento colonna "[n]" nel suo valore           
009400 01 WK-COLNUM.                                                            
009500   03 COL-TEXT                PIC X(4)   VALUE SPACES.                    
009600   03 COL-CHARS REDEFINES COL-TEXT.                                       
009700     05 COL-CHAR              PIC X(1) OCCURS 4 TIMES.                    
009800   03 COL-NUM                 PIC 9(4) COMP VALUE ZERO.                   
009900   03 FILLER                  PIC X(10)  VALUE SPACES.                    
010000*                                                                         
010100* **++ conversione del VALUE numerico (intero o decimale) letto           
010200* **++ dal lessema                                                        
010300 01 WK-NUMVAL.                                                            
010400   03 NUM-TEXT                PIC X(100) VALUE SPACES.                    
010500   03 NUM-CHARS REDEFINES NUM-TEXT.                                       
010600     05 NUM-CHAR              PIC X(1) OCCURS 100 TIMES.                  
010700   03 NUM-LEN                 PIC 9(4) COMP VALUE ZERO.                   
010800   03 NUM-SIGN                PIC X(1)   VALUE SPACES.                    
010900   03 NUM-INT-PART            PIC 9(9) COMP VALUE ZERO.                   
011000   03 NUM-DEC-PART            PIC 9(9) COMP VALUE ZERO.                   
011100   03 NUM-DEC-DIGITS          PIC 9(4) COMP VALUE ZERO.                   
011200   03 CMP-INT                 PIC S9(9) COMP VALUE ZERO.                  
011300   03 CMP-DEC                 PIC S9(3)V9(6) VALUE ZERO.                  
011400   03 FILLER                  PIC X(10)  VALUE SPACES.                    
011500*                                                                         
011600 01 WK-TEXT-CMP.                                                          
011700   03 LEFT-TEXT               PIC X(62)  VALUE SPACES.                    
011800   03 RIGHT-TEXT              PIC X(62)  VALUE SPACES.                    
011900   03 FILLER                  PIC X(10)  VALUE SPACES.                    
012000                                                                          
012100**                                                                        
012200 LINKAGE SECTION.                                                         
012300 01 EVAL-MODE                 PIC X(1).                                   
012400   88 EVAL-MODE-TOP                 VALUE 'T'.                            
012500   88 EVAL-MODE-NESTED              VALUE 'N'.                            
012600*                                                                         
012700 COPY X61MTOK.                                                            
012800*                                                                         
012900* **++ vettore informazioni tipizzato del record in esame                 
013000* **++ (stessa forma dei 13 elementi descritti in X61MAPT)                
013100 01 EVAL-INFO-TB.                                                         
013200   03 EVAL-INFO-EL OCCURS 13 TIMES                                        
013300                   INDEXED BY EVAL-INFO-IDX.                              
013400     05 INFO-TYPE              PIC X(1).                                  
013500       88 INFO-IS-INTEGER            VALUE 'I'.                           
013600       88 INFO-IS-DECIMAL            VALUE 'D'.                           
013700       88 INFO-IS-TEXT               VALUE 'T'.                           
013800     05 INFO-TEXT               PIC X(62).                                
013900     05 INFO-NUM-AREA.                                                    
014000       07 INFO-NUM-INT               PIC S9(7).                           
014100       07 FILLER                     PIC X(3).                            
014200     05 INFO-NUM-DEC REDEFINES INFO-NUM-AREA                              
014300                                 PIC S9(3)V9(6).                          
014400*                                                                         
014500 01 EVAL-RESULT                PIC X(1).                                  
014600   88 EVAL-IS-TRUE                  VALUE 'V'.                            
014700   88 EVAL-IS-FALSE                 VALUE 'F'.                            
014800*                                                                         
014900 COPY X61MCR.                                                             
015000                                                                          
015100**                                                                        
015200 PROCEDURE DIVISION USING EVAL-MODE                                       
015300                          LEX-TB                                          
015400                          EVAL-INFO-TB                                    
015500                          EVAL-RESULT                                     
015600                          MR.                                             
015700*                                                                         
015800 0000-BEGIN.                                                              
015900     MOVE ZERO                          TO MR-RESULT                      
016000                                                                          
016100     PERFORM 1000-EVAL-OR                                                 
016200                                                                          
016300     IF MR-RESULT EQUAL ZERO                                              
016400        IF EVAL-MODE-TOP                                                  
016500           IF NOT LEX-IS-EOF (LEX-CUR-POS)                                
016600              PERFORM 9200-RAISE-BRACKET-COUNT                            
016700           END-IF                                                         
016800        END-IF                                                            
016900     END-IF.                                                              
017000                                                                          
017100     GOBACK.                                                              
017200                                                                          
017300*----------------------------------------------------------------         
017400* or := and { '||' and }  -  OR logico, senza cortocircuito.              
017500*----------------------------------------------------------------         
017600 1000-EVAL-OR.                                                            
017700     PERFORM 1100-EVAL-AND                                                
017800                                                                          
017900     PERFORM 1010-OR-CONTINUE                                             
018000        UNTIL MR-RESULT NOT EQUAL ZERO                                    
018100        OR NOT LEX-IS-OR (LEX-CUR-POS).                                   
018200                                                                          
018300 1000-EXIT.                                                               
018400     EXIT.                                                                
018500                                                                          
018600 1010-OR-CONTINUE.                                                        
018700     MOVE EVAL-RESULT                   TO SAVE-LEFT                      
018800     ADD 1                              TO LEX-CUR-POS                    
018900                                                                          
019000     PERFORM 1100-EVAL-AND                                                
019100                                                                          
019200     IF MR-RESULT EQUAL ZERO                                              
019300        IF SAVE-LEFT EQUAL CC-TRUE OR EVAL-RESULT EQUAL CC-TRUE           
019400           MOVE CC-TRUE                 TO EVAL-RESULT                    
019500        ELSE                                                              
019600           MOVE CC-FALSE                TO EVAL-RESULT                    
019700        END-IF                                                            
019800     END-IF.                                                              
019900                                                                          
020000*----------------------------------------------------------------         
020100* and := factor { '&' factor }  -  AND logico, senza                      
020200* cortocircuito.                                                          
020300*----------------------------------------------------------------         
020400 1100-EVAL-AND.                                                           
020500     PERFORM 1200-EVAL-FACTOR                                             
020600                                                                          
020700     PERFORM 1110-AND-CONTINUE                                            
020800        UNTIL MR-RESULT NOT EQUAL ZERO                                    
020900        OR NOT LEX-IS-AND (LEX-CUR-POS).                                  
021000                                                                          
021100 1100-EXIT.                                                               
021200     EXIT.                                                                
021300                                                                          
021400 1110-AND-CONTINUE.                                                       
021500     MOVE EVAL-RESULT                   TO SAVE-LEFT                      
021600     ADD 1                              TO LEX-CUR-POS                    
021700                                                                          
021800     PERFORM 1200-EVAL-FACTOR                                             
021900                                                                          
022000     IF MR-RESULT EQUAL ZERO                                              
022100        IF SAVE-LEFT EQUAL CC-TRUE AND EVAL-RESULT EQUAL CC-TRUE          
022200           MOVE CC-TRUE                 TO EVAL-RESULT                    
022300        ELSE                                                              
022400           MOVE CC-FALSE                TO EVAL-RESULT                    
022500        END-IF                                                            
022600     END-IF.                                                              
022700                                                                          
022800*----------------------------------------------------------------         
022900* factor := COLUMN op VALUE | '(' expr ')'                                
023000*----------------------------------------------------------------         
023100 1200-EVAL-FACTOR.                                                        
023200     EVALUATE TRUE                                                        
023300        WHEN LEX-IS-LEFT-BRACKET (LEX-CUR-POS)                            
023400           PERFORM 1210-EVAL-GROUP                                        
023500        WHEN LEX-IS-COLUMN (LEX-CUR-POS)                                  
023600           PERFORM 1220-EVAL-COMPARISON                                   
023700        WHEN LEX-IS-EOF (LEX-CUR-POS)                                     
023800           PERFORM 9200-RAISE-BRACKET-COUNT                               
023900        WHEN OTHER                                                        
024000           PERFORM 9100-RAISE-INVALID-EXPR                                
024100     END-EVALUATE.                                                        
024200                                                                          
024300 1200-EXIT.                                                               
024400     EXIT.                                                                
024500                                                                          
024600*----------------------------------------------------------------         
024700* '(' expr ')' - la sottoespressione e' valutata da una nuova             
024800* invocazione di questo stesso modulo (auto-CALL ricorsivo),              
024900* che condivide con il chiamante la stessa LEX-TB e quindi lo             
025000* stesso cursore di scansione.                                            
025100*----------------------------------------------------------------         
025200 1210-EVAL-GROUP.                                                         
025300     ADD 1                              TO LEX-CUR-POS                    
025400     MOVE 'N'                           TO NESTED-MODE                    
025500                                                                          
025600     CALL PGM-NAME USING NESTED-MODE                                      
025700                         LEX-TB                                           
025800                         EVAL-INFO-TB                                     
025900                         EVAL-RESULT                                      
026000                         MR                                               
026100        ON EXCEPTION                                                      
026200           PERFORM 9300-RAISE-CALL-ERROR                                  
026300     END-CALL                                                             
026400                                                                          
026500     IF MR-RESULT EQUAL ZERO                                              
026600        IF LEX-IS-RIGHT-BRACKET (LEX-CUR-POS)                             
026700           ADD 1                        TO LEX-CUR-POS                    
026800        ELSE                                                              
026900           PERFORM 9200-RAISE-BRACKET-COUNT                               
027000        END-IF                                                            
027100     END-IF.                                                              
027200                                                                          
027300 1210-EXIT.                                                               
027400     EXIT.                                                                
027500                                                                          
027600*----------------------------------------------------------------         
027700* COLUMN op VALUE - risolve l'indice colonna, l'operatore e il            
027800* valore letterale, poi smista al confronto per tipo di campo.            
027900*----------------------------------------------------------------         
028000 1220-EVAL-COMPARISON.                                                    
028100     PERFORM 9600-PARSE-COLUMN-NUM                                        
028200                                                                          
028300     EVALUATE TRUE                                                        
028400        WHEN COL-NUM EQUAL 1                                              
028500           MOVE 1                       TO SUBSCR                         
028600        WHEN COL-NUM >= 3 AND COL-NUM <= 14                               
028700           COMPUTE SUBSCR = COL-NUM - 1                                   
028800        WHEN OTHER                                                        
028900           PERFORM 9400-RAISE-NO-SUCH-INDEX                               
029000     END-EVALUATE                                                         
029100                                                                          
029200     ADD 1                              TO LEX-CUR-POS                    
029300                                                                          
029400     IF MR-RESULT EQUAL ZERO                                              
029500        EVALUATE TRUE                                                     
029600           WHEN LEX-IS-EQUALS (LEX-CUR-POS)                               
029700              MOVE 'EQ'                 TO OP-TYPE                        
029800           WHEN LEX-IS-NOT-EQUALS (LEX-CUR-POS)                           
029900              MOVE 'NE'                 TO OP-TYPE                        
030000           WHEN LEX-IS-LARGER (LEX-CUR-POS)                               
030100              MOVE 'GT'                 TO OP-TYPE                        
030200           WHEN LEX-IS-LESS (LEX-CUR-POS)                                 
030300              MOVE 'LT'                 TO OP-TYPE                        
030400           WHEN OTHER                                                     
030500              PERFORM 9100-RAISE-INVALID-EXPR                             
030600        END-EVALUATE                                                      
030700     END-IF                                                               
030800                                                                          
030900     IF MR-RESULT EQUAL ZERO                                              
031000        ADD 1                           TO LEX-CUR-POS                    
031100        IF LEX-IS-VALUE (LEX-CUR-POS)                                     
031200           MOVE LEX-CUR-POS             TO VALUE-POS                      
031300           ADD 1                        TO LEX-CUR-POS                    
031400           EVALUATE TRUE                                                  
031500              WHEN INFO-IS-INTEGER (SUBSCR)                               
031600                 PERFORM 1230-COMPARE-INTEGER                             
031700              WHEN INFO-IS-DECIMAL (SUBSCR)                               
031800                 PERFORM 1240-COMPARE-DECIMAL                             
031900              WHEN INFO-IS-TEXT (SUBSCR)                                  
032000                 PERFORM 1250-COMPARE-TEXT                                
032100           END-EVALUATE                                                   
032200        ELSE                                                              
032300           PERFORM 9100-RAISE-INVALID-EXPR                                
032400        END-IF                                                            
032500     END-IF.                                                              
032600                                                                          
032700 1220-EXIT.                                                               
032800     EXIT.                                                                
032900                                                                          
033000*----------------------------------------------------------------         
033100* Confronto su campo di tipo intero.                                      
033200*----------------------------------------------------------------         
033300 1230-COMPARE-INTEGER.                                                    
033400     PERFORM 9700-PARSE-INT-VALUE                                         
033500                                                                          
033600     EVALUATE OP-TYPE                                                     
033700        WHEN 'EQ'                                                         
033800           IF INFO-NUM-INT (SUBSCR) EQUAL CMP-INT                         
033900              MOVE CC-TRUE              TO EVAL-RESULT                    
034000           ELSE                                                           
034100              MOVE CC-FALSE             TO EVAL-RESULT                    
034200           END-IF                                                         
034300        WHEN 'NE'                                                         
034400           IF INFO-NUM-INT (SUBSCR) NOT EQUAL CMP-INT                     
034500              MOVE CC-TRUE              TO EVAL-RESULT                    
034600           ELSE                                                           
034700              MOVE CC-FALSE             TO EVAL-RESULT                    
034800           END-IF                                                         
034900        WHEN 'GT'                                                         
035000           IF INFO-NUM-INT (SUBSCR) > CMP-INT                             
035100              MOVE CC-TRUE              TO EVAL-RESULT                    
035200           ELSE                                                           
035300              MOVE CC-FALSE             TO EVAL-RESULT                    
035400           END-IF                                                         
035500        WHEN 'LT'                                                         
035600           IF INFO-NUM-INT (SUBSCR) < CMP-INT                             
035700              MOVE CC-TRUE              TO EVAL-RESULT                    
035800           ELSE                                                           
035900              MOVE CC-FALSE             TO EVAL-RESULT                    
036000           END-IF                                                         
036100     END-EVALUATE.                                                        
036200                                                                          
036300 1230-EXIT.                                                               
036400     EXIT.                                                                
036500                                                                          
036600*----------------------------------------------------------------         
036700* Confronto su campo di tipo decimale.                                    
036800*----------------------------------------------------------------         
036900 1240-COMPARE-DECIMAL.                                                    
037000     PERFORM 9750-PARSE-DEC-VALUE                                         
037100                                                                          
037200     EVALUATE OP-TYPE                                                     
037300        WHEN 'EQ'                                                         
037400           IF INFO-NUM-DEC (SUBSCR) EQUAL CMP-DEC                         
037500              MOVE CC-TRUE              TO EVAL-RESULT                    
037600           ELSE                                                           
037700              MOVE CC-FALSE             TO EVAL-RESULT                    
037800           END-IF                                                         
037900        WHEN 'NE'                                                         
038000           IF INFO-NUM-DEC (SUBSCR) NOT EQUAL CMP-DEC                     
038100              MOVE CC-TRUE              TO EVAL-RESULT                    
038200           ELSE                                                           
038300              MOVE CC-FALSE             TO EVAL-RESULT                    
038400           END-IF                                                         
038500        WHEN 'GT'                                                         
038600           IF INFO-NUM-DEC (SUBSCR) > CMP-DEC                             
038700              MOVE CC-TRUE              TO EVAL-RESULT                    
038800           ELSE                                                           
038900              MOVE CC-FALSE             TO EVAL-RESULT                    
039000           END-IF                                                         
039100        WHEN 'LT'                                                         
039200           IF INFO-NUM-DEC (SUBSCR) < CMP-DEC                             
039300              MOVE CC-TRUE              TO EVAL-RESULT                    
039400           ELSE                                                           
039500              MOVE CC-FALSE             TO EVAL-RESULT                    
039600           END-IF                                                         
039700     END-EVALUATE.                                                        
039800                                                                          
039900 1240-EXIT.                                                               
040000     EXIT.                                                                
040100                                                                          
040200*----------------------------------------------------------------         
040300* Confronto su campo di tipo testo: solo '=' e '<>', sempre               
040400* case-insensitive, sul testo memorizzato cosi' com'e' (apici             
040500* compresi).                                                              
040600*----------------------------------------------------------------         
040700 1250-COMPARE-TEXT.                                                       
040800     IF OP-TYPE EQUAL 'GT' OR OP-TYPE EQUAL 'LT'                          
040900        PERFORM 9500-RAISE-NOT-APPLICABLE                                 
041000     ELSE                                                                 
041100        MOVE INFO-TEXT (SUBSCR)         TO LEFT-TEXT                      
041200        MOVE SPACES                     TO RIGHT-TEXT                     
041300        MOVE LEX-TEXT (VALUE-POS)       TO RIGHT-TEXT                     
041400                                                                          
041500        INSPECT LEFT-TEXT CONVERTING                                      
041600           'abcdefghijklmnopqrstuvwxyz'                                   
041700           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                
041800        INSPECT RIGHT-TEXT CONVERTING                                     
041900           'abcdefghijklmnopqrstuvwxyz'                                   
042000           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                
042100                                                                          
042200        IF OP-TYPE EQUAL 'EQ'                                             
042300           IF LEFT-TEXT EQUAL RIGHT-TEXT                                  
042400              MOVE CC-TRUE              TO EVAL-RESULT                    
042500           ELSE                                                           
042600              MOVE CC-FALSE             TO EVAL-RESULT                    
042700           END-IF                                                         
042800        ELSE                                                              
042900           IF LEFT-TEXT NOT EQUAL RIGHT-TEXT                              
043000              MOVE CC-TRUE              TO EVAL-RESULT                    
043100           ELSE                                                           
043200              MOVE CC-FALSE             TO EVAL-RESULT                    
043300           END-IF                                                         
043400        END-IF                                                            
043500     END-IF.                                                              
043600                                                                          
043700 1250-EXIT.                                                               
043800     EXIT.                                                                
043900                                                                          
044000*----------------------------------------------------------------         
044100* Conversione manuale del riferimento colonna "[n]" (lessema              
044200* corrente) nel numero COL-NUM.                                           
044300*----------------------------------------------------------------         
044400 9600-PARSE-COLUMN-NUM.                                                   
044500     MOVE ZERO                          TO COL-NUM                        
044600     MOVE SPACES                        TO COL-TEXT                       
044700     MOVE LEX-TEXT (LEX-CUR-POS) (1:4)  TO COL-TEXT                       
044800                                                                          
044900     PERFORM 9610-ACCUM-COL-DIGIT                                         
045000        VARYING IDX2 FROM 1 BY 1                                          
045100        UNTIL IDX2 > LEX-TEXT-LEN (LEX-CUR-POS).                          
045200                                                                          
045300 9600-EXIT.                                                               
045400     EXIT.                                                                
045500                                                                          
045600* corpo del ciclo di 9600-PARSE-COLUMN-NUM.                               
045700 9610-ACCUM-COL-DIGIT.                                                    
045800     MOVE COL-CHAR (IDX2)               TO ONE-DIGIT                      
045900     COMPUTE COL-NUM = COL-NUM * 10 + ONE-DIGIT.                          
046000                                                                          
046100*----------------------------------------------------------------         
046200* Conversione manuale del VALUE numerico intero (lessema                  
046300* indicato da VALUE-POS) in CMP-INT.                                      
046400*----------------------------------------------------------------         
046500 9700-PARSE-INT-VALUE.                                                    
046600     MOVE ZERO                          TO NUM-INT-PART                   
046700     MOVE SPACES                        TO NUM-TEXT NUM-SIGN              
046800     MOVE LEX-TEXT (VALUE-POS)          TO NUM-TEXT                       
046900     MOVE LEX-TEXT-LEN (VALUE-POS)      TO NUM-LEN                        
047000     MOVE 1                             TO IDX2                           
047100                                                                          
047200     IF NUM-LEN > ZERO AND NUM-CHAR (1) EQUAL CC-MINUS                    
047300        MOVE '-'                        TO NUM-SIGN                       
047400        MOVE 2                          TO IDX2                           
047500     END-IF                                                               
047600                                                                          
047700     PERFORM 9710-ACCUM-INT-DIGIT                                         
047800        VARYING IDX2 FROM IDX2 BY 1                                       
047900        UNTIL IDX2 > NUM-LEN                                              
048000                                                                          
048100     IF NUM-SIGN EQUAL CC-MINUS                                           
048200        COMPUTE CMP-INT = ZERO - NUM-INT-PART                             
048300     ELSE                                                                 
048400        MOVE NUM-INT-PART               TO CMP-INT                        
048500     END-IF.                                                              
048600                                                                          
048700 9700-EXIT.                                                               
048800     EXIT.                                                                
048900                                                                          
049000* corpo del ciclo di 9700-PARSE-INT-VALUE.                                
049100 9710-ACCUM-INT-DIGIT.                                                    
049200     MOVE NUM-CHAR (IDX2)               TO ONE-DIGIT                      
049300     COMPUTE NUM-INT-PART = NUM-INT-PART * 10 + ONE-DIGIT.                
049400                                                                          
049500*----------------------------------------------------------------         
049600* Conversione manuale del VALUE numerico decimale (lessema                
049700* indicato da VALUE-POS) in CMP-DEC, fino a 6 cifre decimali.             
049800*----------------------------------------------------------------         
049900 9750-PARSE-DEC-VALUE.                                                    
050000     MOVE ZERO TO NUM-INT-PART NUM-DEC-PART NUM-DEC-DIGITS                
050100     MOVE SPACES                        TO NUM-TEXT NUM-SIGN              
050200     MOVE LEX-TEXT (VALUE-POS)          TO NUM-TEXT                       
050300     MOVE LEX-TEXT-LEN (VALUE-POS)      TO NUM-LEN                        
050400     MOVE 1                             TO IDX2                           
050500                                                                          
050600     IF NUM-LEN > ZERO AND NUM-CHAR (1) EQUAL CC-MINUS                    
050700        MOVE '-'                        TO NUM-SIGN                       
050800        MOVE 2                          TO IDX2                           
050900     END-IF                                                               
051000                                                                          
051100     PERFORM 9760-ACCUM-DEC-DIGIT                                         
051200        UNTIL IDX2 > NUM-LEN                                              
051300        OR NUM-CHAR (IDX2) EQUAL CC-DOT                                   
051400                                                                          
051500     IF IDX2 <= NUM-LEN                                                   
051600        ADD 1                           TO IDX2                           
051700        PERFORM 9770-ACCUM-FRAC-DIGIT                                     
051800           UNTIL IDX2 > NUM-LEN                                           
051900           OR NUM-DEC-DIGITS EQUAL 6                                      
052000     END-IF                                                               
052100                                                                          
052200     COMPUTE CMP-DEC = NUM-INT-PART +                                     
052300                (NUM-DEC-PART / (10 ** NUM-DEC-DIGITS))                   
052400                                                                          
052500     IF NUM-SIGN EQUAL CC-MINUS                                           
052600        COMPUTE CMP-DEC = ZERO - CMP-DEC                                  
052700     END-IF.                                                              
052800                                                                          
052900 9750-EXIT.                                                               
053000     EXIT.                                                                
053100                                                                          
053200* corpo del ciclo parte intera di 9750-PARSE-DEC-VALUE.                   
053300 9760-ACCUM-DEC-DIGIT.                                                    
053400     MOVE NUM-CHAR (IDX2)               TO ONE-DIGIT                      
053500     COMPUTE NUM-INT-PART = NUM-INT-PART * 10 + ONE-DIGIT                 
053600     ADD 1                              TO IDX2.                          
053700                                                                          
053800* corpo del ciclo parte decimale di 9750-PARSE-DEC-VALUE.                 
053900 9770-ACCUM-FRAC-DIGIT.                                                   
054000     MOVE NUM-CHAR (IDX2)               TO ONE-DIGIT                      
054100     COMPUTE NUM-DEC-PART = NUM-DEC-PART * 10 + ONE-DIGIT                 
054200     ADD 1                              TO NUM-DEC-DIGITS                 
054300     ADD 1                              TO IDX2.                          
054400                                                                          
054500*                                                                         
054600* --- ERRORI ---                                                          
054700 9100-RAISE-INVALID-EXPR.                                                 
054800     MOVE 30                            TO MR-RESULT.                     
054900     MOVE CC-ERR-INVALID                TO MR-DESCRIPTION.                
055000     MOVE SPACES                        TO MR-POSITION.                   
055100     MOVE LEX-TYPE (LEX-CUR-POS)        TO MR-POSITION (1:2).             
055200                                                                          
055300*                                                                         
055400 9200-RAISE-BRACKET-COUNT.                                                
055500     MOVE 33                            TO MR-RESULT.                     
055600     MOVE CC-ERR-BRACKET                TO MR-DESCRIPTION.                
055700     MOVE SPACES                        TO MR-POSITION.                   
055800                                                                          
055900*                                                                         
056000 9300-RAISE-CALL-ERROR.                                                   
056100     MOVE 34                            TO MR-RESULT.                     
056200     STRING 'CALL for program '         DELIMITED BY SIZE                 
056300            PGM-NAME                    DELIMITED BY SIZE                 
056400            ' raised an exception'      DELIMITED BY SIZE                 
056500       INTO MR-DESCRIPTION.                                               
056600     MOVE SPACES                        TO MR-POSITION.                   
056700                                                                          
056800*                                                                         
056900 9400-RAISE-NO-SUCH-INDEX.                                                
057000     MOVE 31                            TO MR-RESULT.                     
057100     MOVE CC-ERR-NO-INDEX               TO MR-DESCRIPTION.                
057200     MOVE SPACES                        TO MR-POSITION.                   
057300     STRING 'column['                   DELIMITED BY SIZE                 
057400            LEX-TEXT (LEX-CUR-POS)      DELIMITED BY SPACE                
057500            ']'                         DELIMITED BY SIZE                 
057600       INTO MR-POSITION.                                                  
057700                                                                          
057800*                                                                         
057900 9500-RAISE-NOT-APPLICABLE.                                               
058000     MOVE 32                            TO MR-RESULT.                     
058100     MOVE CC-ERR-NOT-APPL               TO MR-DESCRIPTION.                
058200     MOVE SPACES                        TO MR-POSITION.                   
058300     MOVE OP-TYPE                       TO MR-POSITION (1:2).             
