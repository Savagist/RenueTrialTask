000100* **++ Area tabella maestra aeroporti e vettore informazioni              
000200 01 APT-TB.                                                               
000300   03 APT-TOT                 PIC 9(6) COMP.                              
000400   03 APT-LIST.                                                           
000500     05 APT-EL OCCURS 0 TO 10000                                          
000600               DEPENDING ON APT-TOT                                       
000700               INDEXED BY APT-IDX.                                        
000800       10 APT-KEY             PIC X(60).                                  
000900       10 APT-NAME-ORIG       PIC X(62).                                  
001000       10 APT-INFO-TB.                                                    
001100         15 APT-INFO-EL OCCURS 13 TIMES                                   
001200                         INDEXED BY APT-INFO-IDX.                         
001300           20 INFO-TYPE       PIC X(1).                                   
001400             88 INFO-IS-INTEGER       VALUE 'I'.                          
001500             88 INFO-IS-DECIMAL       VALUE 'D'.                          
001600             88 INFO-IS-TEXT          VALUE 'T'.                          
001700           20 INFO-TEXT       PIC X(62).                                  
001800           20 INFO-NUM-AREA.                                              
001900             25 INFO-NUM-INT       PIC S9(7).                             
002000             25 FILLER             PIC X(3).                              
002100           20 INFO-NUM-DEC REDEFINES INFO-NUM-AREA                        
002200                              PIC S9(3)V9(6).                             
002300*                                                                         
