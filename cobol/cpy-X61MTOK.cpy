000100* **++ Area tabella lessemi del filtro di ricerca e cursore               
000200* **++ di scansione condiviso fra X61L001 e X61V001                       
000300 01 LEX-TB.                                                               
000400   03 LEX-TOT                 PIC 9(4) COMP.                              
000500   03 LEX-CUR-POS             PIC 9(4) COMP.                              
000600   03 LEX-LIST.                                                           
000700     05 LEX-EL OCCURS 0 TO 120                                            
000800               DEPENDING ON LEX-TOT                                       
000900               INDEXED BY LEX-IDX.                                        
001000       10 LEX-TYPE            PIC X(2).                                   
001100         88 LEX-IS-LEFT-BRACKET     VALUE 'LB'.                           
001200         88 LEX-IS-RIGHT-BRACKET    VALUE 'RB'.                           
001300         88 LEX-IS-AND              VALUE 'AN'.                           
001400         88 LEX-IS-OR               VALUE 'OR'.                           
001500         88 LEX-IS-EQUALS           VALUE 'EQ'.                           
001600         88 LEX-IS-LARGER           VALUE 'GT'.                           
001700         88 LEX-IS-LESS             VALUE 'LT'.                           
001800         88 LEX-IS-NOT-EQUALS       VALUE 'NE'.                           
001900         88 LEX-IS-COLUMN           VALUE 'CL'.                           
002000         88 LEX-IS-VALUE            VALUE 'VL'.                           
002100         88 LEX-IS-EOF              VALUE 'EF'.                           
002200       10 LEX-TEXT             PIC X(100).                                
002300       10 LEX-TEXT-LEN         PIC 9(3) COMP.                             
002350       10 FILLER               PIC X(05).                                 
002400*                                                                         
