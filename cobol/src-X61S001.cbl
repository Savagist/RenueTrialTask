000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X61S001.                                                  
000400 AUTHOR.        ALAIMO.                                                   
000500 INSTALLATION.  CED - SETTORE SISTEMI APPLICATIVI.                        
000600 DATE-WRITTEN.  10/04/1989.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      USO INTERNO - NON DIVULGARE ALL'ESTERNO DEL CED.          
000900*----------------------------------------------------------------         
001000* X61S001                                                                 
001100* **++ APTSRCH: programma principale. Carica l'anagrafica                 
001200* **++ aeroporti (AIRPT), indicizza per nome, ed elabora le               
001300* **++ richieste di ricerca (REQIN: coppia filtro/prefisso) che           
001400* **++ produce il flusso di esito (RESOUT).                               
001500*----------------------------------------------------------------         
001600* STORIA DELLE MODIFICHE - RIF. INTERNO MI2458.PSPS.APTSRCH               
001700*----------------------------------------------------------------         
001800* DATA       AUTORE        RICH.     DESCRIZIONE                          
001900* ---------- ------------- --------- --------------------------           
002000* 1989-04-10 ALAIMO        RQ-0114   Prima stesura: caricamento           
002100*                                    AIRPT, tabella chiavi nome,          
002200*                                    ciclo richieste da REQIN.            
002300* 1989-06-02 ALAIMO        RQ-0120   Split CSV con apici annidati         
002400*                                    (virgole interne al campo            
002500*                                    nome non separano i campi).          
002600* 1990-09-11 RUSSO A.      RQ-0210   Ordinamento risultati con            
002700*                                    SORT di tabella (come in             
002800*                                    X60I001).                            
002900* 1992-11-05 COLOMBO M.    RQ-0305   Messaggio "nessuna riga per          
003000*                                    il prefisso" quando la               
003100*                                    ricerca non produce esiti.           
003200* 1994-02-17 RUSSO A.      RQ-0360   Aggiunta conversione manuale         
003300*                                    intero/decimale in fase di           
003400*                                    caricamento (niente NUMVAL,          
003500*                                    per uniformita' con X61V001).        
003600* 1996-09-12 FERRARI G.    RQ-0461   Tolti i PERFORM in linea,            
003700*                                    come nel resto della suite.          
003800* 1998-10-30 COLOMBO M.    RQ-0503   Verifica anno 2000: nessun           
003900*                                    campo data trattato da               
004000*                                    questo modulo, OK.                   
004100* 1999-02-22 COLOMBO M.    RQ-0511   Uniformati i messaggi di             
004200*                                    esito a quelli della suite.          
004300* 2001-03-08 FERRARI G.    RQ-0558   Tolta la CLASS NUMVAL-VALID          
004400*                                    ereditata dallo scheletro di         
004500*                                    reparto: non referenziata in         
004600*                                    nessun punto della PROCEDURE         
004700*                                    DIVISION di questo modulo.           
004800*----------------------------------------------------------------         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER.    IBM-370.                                             
005200 OBJECT-COMPUTER.    IBM-370.                                             
005300 SPECIAL-NAMES.                                                           
005400*                                                                         
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT AIRPT-FILE   ASSIGN TO AIRPT                                  
005800                          ORGANIZATION LINE SEQUENTIAL                    
005900                          FILE STATUS AIRPT-FS.                           
006000     SELECT REQIN-FILE   ASSIGN TO REQIN                                  
006100                          ORGANIZATION LINE SEQUENTIAL                    
006200                          FILE STATUS REQIN-FS.                           
006300     SELECT RESOUT-FILE  ASSIGN TO RESOUT                                 
006400                          ORGANIZATION LINE SEQUENTIAL                    
006500                          FILE STATUS RESOUT-FS.                          
006600**                                                                        
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900*                                                                         
007000 FD AIRPT-FILE.                                                           
007100 01 AIRPT-REC.                                                            
007200   05 AIRPT-DATA               PIC X(290).                                
007300   05 FILLER                   PIC X(10).                                 
007400*                                                                         
007500 FD REQIN-FILE.                                                           
007600 01 REQIN-REC.                                                            
007700   05 REQIN-DATA                PIC X(90).                                
007800   05 FILLER                    PIC X(10).                                
007900*                                                                         
008000 FD RESOUT-FILE.                                                          
008100 01 RESOUT-REC.                                                           
008200   05 RESOUT-DATA               PIC X(240).                               
008300   05 FILLER                    PIC X(10).                                
008400                                                                          
008500**                                                                        
008600 WORKING-STORAGE SECTION.                                                 
008700                                                                          
008800 01 WK-LITERALS.                                                          
008900   03 CC-LEXER                PIC X(8)  VALUE 'X61L001'.                  
009000   03 CC-EVALUATOR            PIC X(8)  VALUE 'X61V001'.                  
009100   03 CC-QUOTE                PIC X(1)  VALUE '"'.                        
009200   03 CC-COMMA                PIC X(1)  VALUE ','.                        
009300   03 CC-MINUS                PIC X(1)  VALUE '-'.                        
009400   03 CC-DOT                  PIC X(1)  VALUE '.'.                        
009500   03 CC-APOS                 PIC X(1)  VALUE ''''.                       
009600   03 CC-BANG-QUIT            PIC X(5)  VALUE '!quit'.                    
009700   03 CC-MSG-NOROWS           PIC X(18)                                   
009800                              VALUE 'no rows for prefix'.                 
009900   03 CC-MSG-COUNT            PIC X(21)                                   
010000                              VALUE 'count of found rows: '.              
010100   03 CC-MSG-EOP              PIC X(25)                                   
010200                              VALUE 'end of airport lookup run'.          
010300   03 CC-MSG-ERROR            PIC X(7)  VALUE 'ERROR: '.                  
010400   03 FILLER                  PIC X(10) VALUE SPACES.                     
010500*                                                                         
010600 01 WK-FILE-STATUSES.                                                     
010700   03 AIRPT-FS                PIC XX.                                     
010800     88 AIRPT-OK                    VALUE '00'.                           
010900     88 AIRPT-EOF                   VALUE '10'.                           
011000   03 REQIN-FS                PIC XX.                                     
011100     88 REQIN-OK                    VALUE '00'.                           
011200     88 REQIN-EOF                   VALUE '10'.                           
011300   03 RESOUT-FS               PIC XX.                                     
011400     88 RESOUT-OK                   VALUE '00'.                           
011500   03 FILLER                  PIC X(10) VALUE SPACES.                     
011600*                                                                         
011700 01 WK-REQUEST-FIELDS.                                                    
011800   03 FILTER-TEXT             PIC X(100) VALUE SPACES.                    
011900   03 PREFIX-TEXT             PIC X(60)  VALUE SPACES.                    
012000   03 FILLER                  PIC X(10)  VALUE SPACES.                    
012100*                                                                         
012200 01 WK-CSV-LINE.                                                          
012300   03 CSV-TEXT                PIC X(300) VALUE SPACES.                    
012400   03 CSV-CHARS REDEFINES CSV-TEXT.                                       
012500     05 CSV-CHAR              PIC X(1) OCCURS 300 TIMES.                  
012600   03 FILLER                  PIC X(10)  VALUE SPACES.                    
012700*                                                                         
012800 01 WK-CSV-UTILS.                                                         
012900   03 CSV-LEN                 PIC 9(4) COMP VALUE ZERO.                   
013000   03 CSV-IDX                 PIC 9(4) COMP VALUE ZERO.                   
013100   03 CSV-IN-QUOTES           PIC X(1) VALUE 'N'.                         
013200     88 CSV-INSIDE-QUOTES          VALUE 'Y'.                             
013300   03 CSV-FIELD-IDX           PIC 9(2) COMP VALUE ZERO.                   
013400   03 CSV-FIELD-POS           PIC 9(3) COMP VALUE ZERO.                   
013500   03 FILLER                  PIC X(10)  VALUE SPACES.                    
013600*                                                                         
013700* **++ tabella di scomposizione dei 14 campi della riga CSV               
013800 01 WK-FIELD-TB.                                                          
013900   03 WK-FIELD OCCURS 14 TIMES INDEXED BY FLD-IDX.                        
014000     05 WK-FIELD-TEXT         PIC X(62).                                  
014100     05 WK-FIELD-CHARS REDEFINES WK-FIELD-TEXT.                           
014200       07 WK-FIELD-CHAR       PIC X(1) OCCURS 62 TIMES.                   
014300   03 FILLER                  PIC X(10)  VALUE SPACES.                    
014400*                                                                         
014500 01 WK-CONV-UTILS.                                                        
014600   03 FLD-IDX-SRC             PIC 9(2) COMP VALUE ZERO.                   
014700   03 INFO-SUBSCR             PIC 9(2) COMP VALUE ZERO.                   
014800   03 CONV-IDX                PIC 9(4) COMP VALUE ZERO.                   
014900   03 CONV-SIGN               PIC X(1) VALUE SPACES.                      
015000   03 NUM-INT-PART            PIC 9(9) COMP VALUE ZERO.                   
015100   03 NUM-DEC-PART            PIC 9(9) COMP VALUE ZERO.                   
015200   03 NUM-DEC-DIGITS          PIC 9(4) COMP VALUE ZERO.                   
015300   03 ONE-DIGIT               PIC 9(1)      VALUE ZERO.                   
015400   03 FILLER                  PIC X(10)     VALUE SPACES.                 
015500*                                                                         
015600* **++ lista degli aeroporti il cui nome inizia per il prefisso           
015700 01 WK-PFX-TB.                                                            
015800   03 PFX-TOT                 PIC 9(6) COMP VALUE ZERO.                   
015900   03 PFX-LIST.                                                           
016000     05 PFX-EL OCCURS 0 TO 10000                                          
016100                DEPENDING ON PFX-TOT                                      
016200                INDEXED BY PFX-IDX.                                       
016300       07 PFX-APT-IDX         PIC 9(6) COMP.                              
016400   03 FILLER                  PIC X(10)  VALUE SPACES.                    
016500*                                                                         
016600* **++ righe selezionate per la richiesta corrente, pronte per            
016700* **++ l'ordinamento per nome originale                                   
016800 01 WK-MATCH-TB.                                                          
016900   03 MATCH-TOT               PIC 9(6) COMP VALUE ZERO.                   
017000   03 MATCH-LIST.                                                         
017100     05 MATCH-EL OCCURS 0 TO 10000                                        
017200                  DEPENDING ON MATCH-TOT                                  
017300                  INDEXED BY MATCH-IDX.                                   
017400       07 MATCH-SORT-KEY      PIC X(60).                                  
017500       07 MATCH-APT-IDX       PIC 9(6) COMP.                              
017600   03 FILLER                  PIC X(10)  VALUE SPACES.                    
017700*                                                                         
017800 01 WK-PREFIX-NORM.                                                       
017900   03 PFX-NORM-TEXT           PIC X(60) VALUE SPACES.                     
018000   03 PFX-NORM-CHARS REDEFINES PFX-NORM-TEXT.                             
018100     05 PFX-NORM-CHAR         PIC X(1) OCCURS 60 TIMES.                   
018200   03 PFX-LEN                 PIC 9(3) COMP VALUE ZERO.                   
018300   03 PFX-ORIG-LEN            PIC 9(3) COMP VALUE ZERO.                   
018400   03 FILLER                  PIC X(10) VALUE SPACES.                     
018500*                                                                         
018600* **++ area di lavoro generica per rifilare gli spazi finali e            
018700* **++ togliere gli apici da un campo testo (nome/info)                   
018800 01 WK-TRIM-GENERIC.                                                      
018900   03 TRIM-SRC-TEXT           PIC X(80) VALUE SPACES.                     
019000   03 TRIM-SRC-CHARS REDEFINES TRIM-SRC-TEXT.                             
019100     05 TRIM-SRC-CHAR         PIC X(1) OCCURS 80 TIMES.                   
019200   03 TRIM-MAX-LEN            PIC 9(3) COMP VALUE 62.                     
019300   03 TRIM-LEN                PIC 9(3) COMP VALUE ZERO.                   
019400   03 TRIM-OUT-TEXT           PIC X(80) VALUE SPACES.                     
019500   03 TRIM-OUT-POS            PIC 9(3) COMP VALUE ZERO.                   
019600   03 TRIM-SCAN-POS           PIC 9(3) COMP VALUE ZERO.                   
019700   03 QUOTE-OUT-LEN           PIC 9(3) COMP VALUE ZERO.                   
019800   03 FILLER                  PIC X(10) VALUE SPACES.                     
019900*                                                                         
020000* **++ area di formattazione numerica senza FUNCTION, per la              
020100* **++ stampa dei valori interi/decimali/conteggio senza zeri             
020200* **++ di riempimento                                                     
020300 01 WK-NUMFMT.                                                            
020400   03 FMT-SRC-INT             PIC S9(7)       VALUE ZERO.                 
020500   03 FMT-SRC-DEC             PIC S9(3)V9(6)  VALUE ZERO.                 
020600   03 FMT-SRC-CNT             PIC 9(6)  COMP  VALUE ZERO.                 
020700   03 WK-EDIT-INT             PIC -(7)9.                                  
020800   03 WK-EDIT-DEC             PIC -(3)9.999999.                           
020900   03 WK-EDIT-CNT             PIC Z(5)9.                                  
021000   03 WK-EDIT-TEXT            PIC X(20) VALUE SPACES.                     
021100   03 WK-EDIT-CHARS REDEFINES WK-EDIT-TEXT.                               
021200     05 WK-EDIT-CHAR          PIC X(1) OCCURS 20 TIMES.                   
021300   03 WK-EDIT-END             PIC 9(3) COMP VALUE ZERO.                   
021400   03 WK-TRIM-POS             PIC 9(3) COMP VALUE ZERO.                   
021500   03 WK-OUT-LEN              PIC 9(3) COMP VALUE ZERO.                   
021600   03 FILLER                  PIC X(10) VALUE SPACES.                     
021700*                                                                         
021800 01 WK-RESULT-AREA.                                                       
021900   03 WK-RESULT-LINE          PIC X(250) VALUE SPACES.                    
022000   03 RES-PTR                 PIC 9(4) COMP VALUE 1.                      
022100   03 INFO-OUT-IDX            PIC 9(2) COMP VALUE ZERO.                   
022200   03 FILLER                  PIC X(10) VALUE SPACES.                     
022300*                                                                         
022400 77 SCAN-IDX2                 PIC 9(6) COMP VALUE ZERO.                   
022500 77 PFX-IDX2                  PIC 9(6) COMP VALUE ZERO.                   
022600 77 MATCH-IDX2                PIC 9(6) COMP VALUE ZERO.                   
022700 77 WK-REQ-LINE                PIC X(100) VALUE SPACES.                   
022800 77 REQUEST-QUIT-SW           PIC X(1) VALUE 'N'.                         
022900   88 REQUEST-QUIT                   VALUE 'Y'.                           
023000 77 EVAL-ABORT-SW             PIC X(1) VALUE 'N'.                         
023100   88 EVAL-ABORTED                   VALUE 'Y'.                           
023200 77 WK-EVAL-MODE-TOP          PIC X(1) VALUE 'T'.                         
023300 77 EVAL-RESULT               PIC X(1) VALUE SPACES.                      
023400   88 EVAL-IS-TRUE                   VALUE 'V'.                           
023500   88 EVAL-IS-FALSE                  VALUE 'F'.                           
023600                                                                          
023700*                                                                         
023800 COPY X61MAPT.                                                            
023900*                                                                         
024000 COPY X61MTOK.                                                            
024100*                                                                         
024200 COPY X61MCR.                                                             
024300                                                                          
024400**                                                                        
024500 PROCEDURE DIVISION.                                                      
024600*                                                                         
024700 0000-MAIN.                                                               
024800     DISPLAY ' ************** X61S001 START ***************'.             
024900                                                                          
025000     PERFORM 1000-OPEN-FILES.                                             
025100     PERFORM 2000-LOAD-AIRPORTS.                                          
025200     PERFORM 3000-PROCESS-REQUESTS.                                       
025300     PERFORM 8000-CLOSE-FILES.                                            
025400                                                                          
025500     DISPLAY ' *************** X61S001 END ****************'.             
025600                                                                          
025700     GOBACK.                                                              
025800                                                                          
025900*----------------------------------------------------------------         
026000* apertura dei tre flussi                                                 
026100*----------------------------------------------------------------         
026200 1000-OPEN-FILES.                                                         
026300     OPEN INPUT AIRPT-FILE.                                               
026400     IF NOT AIRPT-OK                                                      
026500        DISPLAY 'AIRPT OPEN ERROR - FS: ' AIRPT-FS                        
026600        PERFORM 9000-ABORT-FILE-ERROR                                     
026700     END-IF.                                                              
026800                                                                          
026900     OPEN INPUT REQIN-FILE.                                               
027000     IF NOT REQIN-OK                                                      
027100        DISPLAY 'REQIN OPEN ERROR - FS: ' REQIN-FS                        
027200        PERFORM 9000-ABORT-FILE-ERROR                                     
027300     END-IF.                                                              
027400                                                                          
027500     OPEN OUTPUT RESOUT-FILE.                                             
027600     IF NOT RESOUT-OK                                                     
027700        DISPLAY 'RESOUT OPEN ERROR - FS: ' RESOUT-FS                      
027800        PERFORM 9000-ABORT-FILE-ERROR                                     
027900     END-IF.                                                              
028000                                                                          
028100 1000-EXIT.                                                               
028200     EXIT.                                                                
028300                                                                          
028400*----------------------------------------------------------------         
028500* DATA-LOAD - caricamento anagrafica aeroporti                            
028600*----------------------------------------------------------------         
028700 2000-LOAD-AIRPORTS.                                                      
028800     MOVE ZERO                          TO APT-TOT                        
028900                                                                          
029000     PERFORM 2010-READ-AIRPORT-LINE                                       
029100                                                                          
029200     PERFORM 2090-LOAD-ONE-AIRPORT                                        
029300        UNTIL AIRPT-EOF.                                                  
029400                                                                          
029500 2000-EXIT.                                                               
029600     EXIT.                                                                
029700                                                                          
029800 2010-READ-AIRPORT-LINE.                                                  
029900     READ AIRPT-FILE INTO CSV-TEXT.                                       
030000                                                                          
030100     IF NOT AIRPT-OK AND NOT AIRPT-EOF                                    
030200        DISPLAY 'AIRPT READ ERROR - FS: ' AIRPT-FS                        
030300        PERFORM 9000-ABORT-FILE-ERROR                                     
030400     END-IF.                                                              
030500                                                                          
030600 2090-LOAD-ONE-AIRPORT.                                                   
030700     ADD 1                              TO APT-TOT                        
030800                                                                          
030900     PERFORM 2100-SPLIT-CSV-LINE                                          
031000     PERFORM 2200-BUILD-INFO-VECTOR                                       
031100     PERFORM 2300-BUILD-NAME-KEY                                          
031200                                                                          
031300     PERFORM 2010-READ-AIRPORT-LINE.                                      
031400                                                                          
031500*----------------------------------------------------------------         
031600* split virgola, rispettando le coppie di apici (le virgole               
031700* dentro un campo fra apici non separano i campi)                         
031800*----------------------------------------------------------------         
031900 2100-SPLIT-CSV-LINE.                                                     
032000     MOVE SPACES                        TO WK-FIELD-TB                    
032100                                                                          
032200     PERFORM 2105-TRIM-CSV-LEN                                            
032300        VARYING CSV-LEN FROM 300 BY -1                                    
032400        UNTIL CSV-LEN EQUAL ZERO                                          
032500        OR CSV-CHAR (CSV-LEN) NOT EQUAL SPACE                             
032600                                                                          
032700     MOVE 'N'                           TO CSV-IN-QUOTES                  
032800     MOVE 1                              TO CSV-FIELD-IDX                 
032900     MOVE 1                              TO CSV-FIELD-POS                 
033000                                                                          
033100     PERFORM 2110-SPLIT-ONE-CHAR                                          
033200        VARYING CSV-IDX FROM 1 BY 1                                       
033300        UNTIL CSV-IDX > CSV-LEN.                                          
033400                                                                          
033500 2100-EXIT.                                                               
033600     EXIT.                                                                
033700                                                                          
033800* corpo del ciclo di rifilatura lunghezza riga CSV.                       
033900 2105-TRIM-CSV-LEN.                                                       
034000     CONTINUE.                                                            
034100                                                                          
034200* corpo del ciclo di scomposizione riga CSV.                              
034300 2110-SPLIT-ONE-CHAR.                                                     
034400     EVALUATE TRUE                                                        
034500        WHEN CSV-CHAR (CSV-IDX) EQUAL CC-QUOTE                            
034600           IF CSV-INSIDE-QUOTES                                           
034700              MOVE 'N'                  TO CSV-IN-QUOTES                  
034800           ELSE                                                           
034900              MOVE 'Y'                  TO CSV-IN-QUOTES                  
035000           END-IF                                                         
035100           IF CSV-FIELD-IDX <= 14 AND CSV-FIELD-POS <= 62                 
035200              MOVE CSV-CHAR (CSV-IDX)                                     
035300                 TO WK-FIELD-CHAR (CSV-FIELD-IDX,                         
035400                                    CSV-FIELD-POS)                        
035500              ADD 1                     TO CSV-FIELD-POS                  
035600           END-IF                                                         
035700        WHEN CSV-CHAR (CSV-IDX) EQUAL CC-COMMA                            
035800           AND NOT CSV-INSIDE-QUOTES                                      
035900           ADD 1                        TO CSV-FIELD-IDX                  
036000           MOVE 1                       TO CSV-FIELD-POS                  
036100        WHEN OTHER                                                        
036200           IF CSV-FIELD-IDX <= 14 AND CSV-FIELD-POS <= 62                 
036300              MOVE CSV-CHAR (CSV-IDX)                                     
036400                 TO WK-FIELD-CHAR (CSV-FIELD-IDX,                         
036500                                    CSV-FIELD-POS)                        
036600              ADD 1                     TO CSV-FIELD-POS                  
036700           END-IF                                                         
036800     END-EVALUATE.                                                        
036900                                                                          
037000*----------------------------------------------------------------         
037100* costruzione del vettore informazioni a 13 elementi tipizzati            
037200*----------------------------------------------------------------         
037300 2200-BUILD-INFO-VECTOR.                                                  
037400     MOVE 1                              TO FLD-IDX-SRC                   
037500     MOVE 1                              TO INFO-SUBSCR                   
037600     PERFORM 2210-SET-INT-INFO                                            
037700                                                                          
037800     MOVE 3                              TO FLD-IDX-SRC                   
037900     MOVE 2                              TO INFO-SUBSCR                   
038000     PERFORM 2230-SET-TEXT-INFO                                           
038100                                                                          
038200     MOVE 4                              TO FLD-IDX-SRC                   
038300     MOVE 3                              TO INFO-SUBSCR                   
038400     PERFORM 2230-SET-TEXT-INFO                                           
038500                                                                          
038600     MOVE 5                              TO FLD-IDX-SRC                   
038700     MOVE 4                              TO INFO-SUBSCR                   
038800     PERFORM 2230-SET-TEXT-INFO                                           
038900                                                                          
039000     MOVE 6                              TO FLD-IDX-SRC                   
039100     MOVE 5                              TO INFO-SUBSCR                   
039200     PERFORM 2230-SET-TEXT-INFO                                           
039300                                                                          
039400     MOVE 7                              TO FLD-IDX-SRC                   
039500     MOVE 6                              TO INFO-SUBSCR                   
039600     PERFORM 2220-SET-DEC-INFO                                            
039700                                                                          
039800     MOVE 8                              TO FLD-IDX-SRC                   
039900     MOVE 7                              TO INFO-SUBSCR                   
040000     PERFORM 2220-SET-DEC-INFO                                            
040100                                                                          
040200     MOVE 9                              TO FLD-IDX-SRC                   
040300     MOVE 8                              TO INFO-SUBSCR                   
040400     PERFORM 2210-SET-INT-INFO                                            
040500                                                                          
040600     MOVE 10                             TO FLD-IDX-SRC                   
040700     MOVE 9                              TO INFO-SUBSCR                   
040800     PERFORM 2230-SET-TEXT-INFO                                           
040900                                                                          
041000     MOVE 11                             TO FLD-IDX-SRC                   
041100     MOVE 10                             TO INFO-SUBSCR                   
041200     PERFORM 2230-SET-TEXT-INFO                                           
041300                                                                          
041400     MOVE 12                             TO FLD-IDX-SRC                   
041500     MOVE 11                             TO INFO-SUBSCR                   
041600     PERFORM 2230-SET-TEXT-INFO                                           
041700                                                                          
041800     MOVE 13                             TO FLD-IDX-SRC                   
041900     MOVE 12                             TO INFO-SUBSCR                   
042000     PERFORM 2230-SET-TEXT-INFO                                           
042100                                                                          
042200     MOVE 14                             TO FLD-IDX-SRC                   
042300     MOVE 13                             TO INFO-SUBSCR                   
042400     PERFORM 2230-SET-TEXT-INFO.                                          
042500                                                                          
042600 2200-EXIT.                                                               
042700     EXIT.                                                                
042800                                                                          
042900* colonna intera (id aeroporto, altitudine) -> elemento intero            
043000 2210-SET-INT-INFO.                                                       
043100     MOVE 'I'          TO INFO-TYPE (APT-TOT, INFO-SUBSCR)                
043200     MOVE SPACES       TO INFO-TEXT (APT-TOT, INFO-SUBSCR)                
043300     MOVE WK-FIELD-TEXT (FLD-IDX-SRC)    TO TRIM-SRC-TEXT                 
043400     MOVE 62                             TO TRIM-MAX-LEN                  
043500                                                                          
043600     PERFORM 9860-TRIM-GENERIC                                            
043700                                                                          
043800     MOVE ZERO                           TO NUM-INT-PART                  
043900     MOVE 1                              TO CONV-IDX                      
044000     MOVE SPACES                         TO CONV-SIGN                     
044100                                                                          
044200     IF TRIM-LEN > ZERO                                                   
044300        AND TRIM-SRC-CHAR (1) EQUAL CC-MINUS                              
044400        MOVE '-'                         TO CONV-SIGN                     
044500        MOVE 2                           TO CONV-IDX                      
044600     END-IF                                                               
044700                                                                          
044800     PERFORM 2211-ACCUM-INT-DIGIT                                         
044900        VARYING CONV-IDX FROM CONV-IDX BY 1                               
045000        UNTIL CONV-IDX > TRIM-LEN                                         
045100                                                                          
045200     IF CONV-SIGN EQUAL CC-MINUS                                          
045300        COMPUTE INFO-NUM-INT (APT-TOT, INFO-SUBSCR) =                     
045400                   ZERO - NUM-INT-PART                                    
045500     ELSE                                                                 
045600        MOVE NUM-INT-PART TO INFO-NUM-INT (APT-TOT, INFO-SUBSCR)          
045700     END-IF.                                                              
045800                                                                          
045900* corpo del ciclo di 2210-SET-INT-INFO.                                   
046000 2211-ACCUM-INT-DIGIT.                                                    
046100     MOVE TRIM-SRC-CHAR (CONV-IDX)        TO ONE-DIGIT                    
046200     COMPUTE NUM-INT-PART = NUM-INT-PART * 10 + ONE-DIGIT.                
046300                                                                          
046400* colonna decimale (latitudine, longitudine) -> elem. decimale            
046500 2220-SET-DEC-INFO.                                                       
046600     MOVE 'D'          TO INFO-TYPE (APT-TOT, INFO-SUBSCR)                
046700     MOVE SPACES       TO INFO-TEXT (APT-TOT, INFO-SUBSCR)                
046800     MOVE WK-FIELD-TEXT (FLD-IDX-SRC)    TO TRIM-SRC-TEXT                 
046900     MOVE 62                             TO TRIM-MAX-LEN                  
047000                                                                          
047100     PERFORM 9860-TRIM-GENERIC                                            
047200                                                                          
047300     MOVE ZERO TO NUM-INT-PART NUM-DEC-PART NUM-DEC-DIGITS                
047400     MOVE 1                              TO CONV-IDX                      
047500     MOVE SPACES                         TO CONV-SIGN                     
047600                                                                          
047700     IF TRIM-LEN > ZERO                                                   
047800        AND TRIM-SRC-CHAR (1) EQUAL CC-MINUS                              
047900        MOVE '-'                         TO CONV-SIGN                     
048000        MOVE 2                           TO CONV-IDX                      
048100     END-IF                                                               
048200                                                                          
048300     PERFORM 2221-ACCUM-DEC-DIGIT                                         
048400        UNTIL CONV-IDX > TRIM-LEN                                         
048500        OR TRIM-SRC-CHAR (CONV-IDX) EQUAL CC-DOT                          
048600                                                                          
048700     IF CONV-IDX <= TRIM-LEN                                              
048800        ADD 1                            TO CONV-IDX                      
048900        PERFORM 2222-ACCUM-FRAC-DIGIT                                     
049000           UNTIL CONV-IDX > TRIM-LEN                                      
049100           OR NUM-DEC-DIGITS EQUAL 6                                      
049200     END-IF                                                               
049300                                                                          
049400     COMPUTE INFO-NUM-DEC (APT-TOT, INFO-SUBSCR) =                        
049500                NUM-INT-PART +                                            
049600                (NUM-DEC-PART / (10 ** NUM-DEC-DIGITS))                   
049700                                                                          
049800     IF CONV-SIGN EQUAL CC-MINUS                                          
049900        COMPUTE INFO-NUM-DEC (APT-TOT, INFO-SUBSCR) =                     
050000                   ZERO - INFO-NUM-DEC (APT-TOT, INFO-SUBSCR)             
050100     END-IF.                                                              
050200                                                                          
050300* corpo del ciclo parte intera di 2220-SET-DEC-INFO.                      
050400 2221-ACCUM-DEC-DIGIT.                                                    
050500     MOVE TRIM-SRC-CHAR (CONV-IDX)        TO ONE-DIGIT                    
050600     COMPUTE NUM-INT-PART = NUM-INT-PART * 10 + ONE-DIGIT                 
050700     ADD 1                               TO CONV-IDX.                     
050800                                                                          
050900* corpo del ciclo parte decimale di 2220-SET-DEC-INFO.                    
051000 2222-ACCUM-FRAC-DIGIT.                                                   
051100     MOVE TRIM-SRC-CHAR (CONV-IDX)        TO ONE-DIGIT                    
051200     COMPUTE NUM-DEC-PART = NUM-DEC-PART * 10 + ONE-DIGIT                 
051300     ADD 1                               TO NUM-DEC-DIGITS                
051400     ADD 1                               TO CONV-IDX.                     
051500                                                                          
051600* colonna testo -> elemento testo, apici compresi, verbatim               
051700 2230-SET-TEXT-INFO.                                                      
051800     MOVE 'T'          TO INFO-TYPE (APT-TOT, INFO-SUBSCR)                
051900     MOVE WK-FIELD-TEXT (FLD-IDX-SRC)                                     
052000                        TO INFO-TEXT (APT-TOT, INFO-SUBSCR).              
052100                                                                          
052200*----------------------------------------------------------------         
052300* chiave di ricerca (minuscolo, senza apici) + nome originale             
052400*----------------------------------------------------------------         
052500 2300-BUILD-NAME-KEY.                                                     
052600     MOVE WK-FIELD-TEXT (2)                                               
052700                              TO APT-NAME-ORIG (APT-TOT)                  
052800     MOVE WK-FIELD-TEXT (2)              TO TRIM-SRC-TEXT                 
052900     MOVE 62                             TO TRIM-MAX-LEN                  
053000                                                                          
053100     PERFORM 9860-TRIM-GENERIC                                            
053200     PERFORM 9870-STRIP-QUOTES                                            
053300                                                                          
053400     MOVE SPACES                         TO APT-KEY (APT-TOT)             
053500     MOVE TRIM-OUT-TEXT (1:QUOTE-OUT-LEN) TO APT-KEY (APT-TOT)            
053600                                                                          
053700     INSPECT APT-KEY (APT-TOT) CONVERTING                                 
053800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                      
053900        TO 'abcdefghijklmnopqrstuvwxyz'.                                  
054000                                                                          
054100*----------------------------------------------------------------         
054200* REQUEST-PROCESSOR - ciclo di lettura e ricerca                          
054300*----------------------------------------------------------------         
054400 3000-PROCESS-REQUESTS.                                                   
054500     MOVE 'N'                            TO REQUEST-QUIT-SW               
054600                                                                          
054700     PERFORM 3090-PROCESS-ONE-REQUEST                                     
054800        UNTIL REQUEST-QUIT                                                
054900                                                                          
055000     PERFORM 3095-PRINT-EOP-MESSAGE.                                      
055100                                                                          
055200 3000-EXIT.                                                               
055300     EXIT.                                                                
055400                                                                          
055500 3090-PROCESS-ONE-REQUEST.                                                
055600     PERFORM 3010-READ-FILTER-LINE                                        
055700                                                                          
055800     IF NOT REQUEST-QUIT                                                  
055900        PERFORM 3020-READ-PREFIX-LINE                                     
056000        IF NOT REQUEST-QUIT                                               
056100           PERFORM 4000-SEARCH-PREFIX                                     
056200        END-IF                                                            
056300     END-IF.                                                              
056400                                                                          
056500 3010-READ-FILTER-LINE.                                                   
056600     READ REQIN-FILE INTO WK-REQ-LINE                                     
056700                                                                          
056800     IF NOT REQIN-OK AND NOT REQIN-EOF                                    
056900        DISPLAY 'REQIN READ ERROR - FS: ' REQIN-FS                        
057000        PERFORM 9000-ABORT-FILE-ERROR                                     
057100     END-IF                                                               
057200                                                                          
057300     IF REQIN-EOF                                                         
057400        SET REQUEST-QUIT              TO TRUE                             
057500     ELSE                                                                 
057600        MOVE SPACES                   TO FILTER-TEXT                      
057700        MOVE WK-REQ-LINE              TO FILTER-TEXT                      
057800        IF FILTER-TEXT EQUAL CC-BANG-QUIT                                 
057900           SET REQUEST-QUIT           TO TRUE                             
058000        END-IF                                                            
058100     END-IF.                                                              
058200                                                                          
058300 3020-READ-PREFIX-LINE.                                                   
058400     READ REQIN-FILE INTO WK-REQ-LINE                                     
058500                                                                          
058600     IF NOT REQIN-OK AND NOT REQIN-EOF                                    
058700        DISPLAY 'REQIN READ ERROR - FS: ' REQIN-FS                        
058800        PERFORM 9000-ABORT-FILE-ERROR                                     
058900     END-IF                                                               
059000                                                                          
059100     IF REQIN-EOF                                                         
059200        SET REQUEST-QUIT              TO TRUE                             
059300     ELSE                                                                 
059400        MOVE SPACES                   TO PREFIX-TEXT                      
059500        MOVE WK-REQ-LINE              TO PREFIX-TEXT                      
059600        IF PREFIX-TEXT EQUAL CC-BANG-QUIT                                 
059700           SET REQUEST-QUIT           TO TRUE                             
059800        END-IF                                                            
059900     END-IF.                                                              
060000                                                                          
060100 3095-PRINT-EOP-MESSAGE.                                                  
060200     MOVE SPACES                         TO RESOUT-REC                    
060300     MOVE CC-MSG-EOP                     TO RESOUT-DATA                   
060400     WRITE RESOUT-REC.                                                    
060500                                                                          
060600*----------------------------------------------------------------         
060700* PREFIX-SEARCH - ricerca ed eventuale filtro per una richiesta           
060800*----------------------------------------------------------------         
060900 4000-SEARCH-PREFIX.                                                      
061000     MOVE ZERO                           TO MR-RESULT                     
061100     MOVE ZERO                           TO PFX-TOT                       
061200     MOVE ZERO                           TO MATCH-TOT                     
061300     MOVE 'N'                            TO EVAL-ABORT-SW                 
061400                                                                          
061500     PERFORM 4050-NORMALISE-PREFIX                                        
061600                                                                          
061700     PERFORM 4100-SCAN-PREFIX-MATCHES                                     
061800        VARYING SCAN-IDX2 FROM 1 BY 1                                     
061900        UNTIL SCAN-IDX2 > APT-TOT                                         
062000                                                                          
062100     IF PFX-TOT EQUAL ZERO                                                
062200        PERFORM 4900-PRINT-NO-ROWS                                        
062300     ELSE                                                                 
062400        IF FILTER-TEXT NOT EQUAL SPACES                                   
062500           PERFORM 4200-TOKENISE-FILTER                                   
062600        END-IF                                                            
062700                                                                          
062800        IF MR-RESULT EQUAL ZERO                                           
062900           IF FILTER-TEXT NOT EQUAL SPACES                                
063000              PERFORM 4300-EVAL-MATCHES                                   
063100           ELSE                                                           
063200              PERFORM 4350-SELECT-ALL-MATCHES                             
063300           END-IF                                                         
063400        END-IF                                                            
063500                                                                          
063600        IF MR-RESULT NOT EQUAL ZERO                                       
063700           PERFORM 4950-PRINT-FATAL-ERROR                                 
063800        ELSE                                                              
063900           PERFORM 4400-SORT-AND-PRINT-MATCHES                            
064000        END-IF                                                            
064100     END-IF.                                                              
064200                                                                          
064300 4000-EXIT.                                                               
064400     EXIT.                                                                
064500                                                                          
064600 4050-NORMALISE-PREFIX.                                                   
064700     MOVE SPACES                         TO PFX-NORM-TEXT                 
064800                                                                          
064900     PERFORM 4051-TRIM-PREFIX                                             
065000        VARYING PFX-LEN FROM 60 BY -1                                     
065100        UNTIL PFX-LEN EQUAL ZERO                                          
065200        OR PREFIX-TEXT (PFX-LEN:1) NOT EQUAL SPACE                        
065300                                                                          
065400     MOVE PFX-LEN                        TO PFX-ORIG-LEN                  
065500                                                                          
065600     IF PFX-LEN > ZERO                                                    
065700        MOVE PREFIX-TEXT (1:PFX-LEN)      TO PFX-NORM-TEXT                
065800     END-IF                                                               
065900                                                                          
066000     INSPECT PFX-NORM-TEXT CONVERTING                                     
066100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                      
066200        TO 'abcdefghijklmnopqrstuvwxyz'.                                  
066300                                                                          
066400* corpo del ciclo di 4050-NORMALISE-PREFIX.                               
066500 4051-TRIM-PREFIX.                                                        
066600     CONTINUE.                                                            
066700                                                                          
066800 4100-SCAN-PREFIX-MATCHES.                                                
066900     IF PFX-LEN EQUAL ZERO                                                
067000        PERFORM 4110-ADD-PFX-MATCH                                        
067100     ELSE                                                                 
067200        IF APT-KEY (SCAN-IDX2) (1:PFX-LEN)                                
067300              EQUAL PFX-NORM-TEXT (1:PFX-LEN)                             
067400           PERFORM 4110-ADD-PFX-MATCH                                     
067500        END-IF                                                            
067600     END-IF.                                                              
067700                                                                          
067800 4110-ADD-PFX-MATCH.                                                      
067900     ADD 1                               TO PFX-TOT                       
068000     MOVE SCAN-IDX2           TO PFX-APT-IDX (PFX-TOT).                   
068100                                                                          
068200 4200-TOKENISE-FILTER.                                                    
068300     CALL CC-LEXER USING FILTER-TEXT LEX-TB MR                            
068400        ON EXCEPTION                                                      
068500           PERFORM 9100-RAISE-LEXER-CALL-ERROR                            
068600     END-CALL.                                                            
068700                                                                          
068800*----------------------------------------------------------------         
068900* valuta il filtro, gia' tokenizzato una sola volta, su ogni              
069000* aeroporto selezionato dal prefisso                                      
069100*----------------------------------------------------------------         
069200 4300-EVAL-MATCHES.                                                       
069300     PERFORM 4310-EVAL-ONE-MATCH                                          
069400        VARYING PFX-IDX2 FROM 1 BY 1                                      
069500        UNTIL PFX-IDX2 > PFX-TOT                                          
069600        OR EVAL-ABORTED.                                                  
069700                                                                          
069800 4310-EVAL-ONE-MATCH.                                                     
069900     MOVE PFX-APT-IDX (PFX-IDX2)         TO SCAN-IDX2                     
070000     MOVE 1                              TO LEX-CUR-POS                   
070100                                                                          
070200     CALL CC-EVALUATOR USING WK-EVAL-MODE-TOP                             
070300                             LEX-TB                                       
070400                             APT-INFO-TB (SCAN-IDX2)                      
070500                             EVAL-RESULT                                  
070600                             MR                                           
070700        ON EXCEPTION                                                      
070800           PERFORM 9105-RAISE-EVAL-CALL-ERROR                             
070900     END-CALL                                                             
071000                                                                          
071100     IF MR-RESULT NOT EQUAL ZERO                                          
071200        SET EVAL-ABORTED                 TO TRUE                          
071300     ELSE                                                                 
071400        IF EVAL-IS-TRUE                                                   
071500           PERFORM 4320-ADD-MATCH                                         
071600        END-IF                                                            
071700     END-IF.                                                              
071800                                                                          
071900 4320-ADD-MATCH.                                                          
072000     ADD 1                               TO MATCH-TOT                     
072100     MOVE SCAN-IDX2            TO MATCH-APT-IDX (MATCH-TOT)               
072200     PERFORM 4330-BUILD-SORT-KEY.                                         
072300                                                                          
072400 4330-BUILD-SORT-KEY.                                                     
072500     MOVE APT-NAME-ORIG (SCAN-IDX2)       TO TRIM-SRC-TEXT                
072600     MOVE 62                              TO TRIM-MAX-LEN                 
072700                                                                          
072800     PERFORM 9860-TRIM-GENERIC                                            
072900     PERFORM 9870-STRIP-QUOTES                                            
073000                                                                          
073100     MOVE SPACES                TO MATCH-SORT-KEY (MATCH-TOT)             
073200     MOVE TRIM-OUT-TEXT (1:QUOTE-OUT-LEN)                                 
073300                                 TO MATCH-SORT-KEY (MATCH-TOT).           
073400                                                                          
073500 4350-SELECT-ALL-MATCHES.                                                 
073600     PERFORM 4360-ADD-MATCH-NOFILTER                                      
073700        VARYING PFX-IDX2 FROM 1 BY 1                                      
073800        UNTIL PFX-IDX2 > PFX-TOT.                                         
073900                                                                          
074000 4360-ADD-MATCH-NOFILTER.                                                 
074100     MOVE PFX-APT-IDX (PFX-IDX2)         TO SCAN-IDX2                     
074200     PERFORM 4320-ADD-MATCH.                                              
074300                                                                          
074400*----------------------------------------------------------------         
074500* ordinamento (SORT di tabella, come in X60I001) e stampa                 
074600*----------------------------------------------------------------         
074700 4400-SORT-AND-PRINT-MATCHES.                                             
074800     IF MATCH-TOT > ZERO                                                  
074900        SORT MATCH-EL ASCENDING KEY MATCH-SORT-KEY                        
075000                                                                          
075100        PERFORM 4410-PRINT-ONE-MATCH                                      
075200           VARYING MATCH-IDX2 FROM 1 BY 1                                 
075300           UNTIL MATCH-IDX2 > MATCH-TOT                                   
075400     END-IF                                                               
075500                                                                          
075600     PERFORM 4420-PRINT-COUNT-LINE.                                       
075700                                                                          
075800 4410-PRINT-ONE-MATCH.                                                    
075900     MOVE MATCH-APT-IDX (MATCH-IDX2)     TO SCAN-IDX2                     
076000     PERFORM 4430-FORMAT-RESULT-LINE                                      
076100     WRITE RESOUT-REC FROM WK-RESULT-LINE.                                
076200                                                                          
076300 4420-PRINT-COUNT-LINE.                                                   
076400     MOVE MATCH-TOT                      TO FMT-SRC-CNT                   
076500     PERFORM 9840-FORMAT-COUNT                                            
076600                                                                          
076700     MOVE SPACES                         TO RESOUT-REC                    
076800     STRING CC-MSG-COUNT                 DELIMITED BY SIZE                
076900            WK-EDIT-TEXT (WK-TRIM-POS:WK-OUT-LEN)                         
077000                                          DELIMITED BY SIZE               
077100       INTO RESOUT-DATA                                                   
077200     WRITE RESOUT-REC.                                                    
077300                                                                          
077400*----------------------------------------------------------------         
077500* compone la riga esito: "nome originale" [v0, v1, ..., v12]              
077600*----------------------------------------------------------------         
077700 4430-FORMAT-RESULT-LINE.                                                 
077800     MOVE SPACES                         TO WK-RESULT-LINE                
077900     MOVE 1                              TO RES-PTR                       
078000                                                                          
078100     MOVE APT-NAME-ORIG (SCAN-IDX2)       TO TRIM-SRC-TEXT                
078200     MOVE 62                              TO TRIM-MAX-LEN                 
078300     PERFORM 9860-TRIM-GENERIC                                            
078400                                                                          
078500     STRING TRIM-SRC-TEXT (1:TRIM-LEN)   DELIMITED BY SIZE                
078600            ' ['                          DELIMITED BY SIZE               
078700       INTO WK-RESULT-LINE                                                
078800       WITH POINTER RES-PTR                                               
078900                                                                          
079000     PERFORM 4440-APPEND-INFO-VALUE                                       
079100        VARYING INFO-OUT-IDX FROM 1 BY 1                                  
079200        UNTIL INFO-OUT-IDX > 13                                           
079300                                                                          
079400     COMPUTE RES-PTR = RES-PTR - 2                                        
079500     STRING ']'                          DELIMITED BY SIZE                
079600       INTO WK-RESULT-LINE                                                
079700       WITH POINTER RES-PTR.                                              
079800                                                                          
079900 4440-APPEND-INFO-VALUE.                                                  
080000     EVALUATE TRUE                                                        
080100        WHEN INFO-IS-INTEGER (SCAN-IDX2, INFO-OUT-IDX)                    
080200           MOVE INFO-NUM-INT (SCAN-IDX2, INFO-OUT-IDX)                    
080300                                          TO FMT-SRC-INT                  
080400           PERFORM 9820-FORMAT-INTEGER                                    
080500           STRING WK-EDIT-TEXT (WK-TRIM-POS:WK-OUT-LEN)                   
080600                                          DELIMITED BY SIZE               
080700                  ', '                    DELIMITED BY SIZE               
080800             INTO WK-RESULT-LINE                                          
080900             WITH POINTER RES-PTR                                         
081000        WHEN INFO-IS-DECIMAL (SCAN-IDX2, INFO-OUT-IDX)                    
081100           MOVE INFO-NUM-DEC (SCAN-IDX2, INFO-OUT-IDX)                    
081200                                          TO FMT-SRC-DEC                  
081300           PERFORM 9830-FORMAT-DECIMAL                                    
081400           STRING WK-EDIT-TEXT (WK-TRIM-POS:WK-OUT-LEN)                   
081500                                          DELIMITED BY SIZE               
081600                  ', '                    DELIMITED BY SIZE               
081700             INTO WK-RESULT-LINE                                          
081800             WITH POINTER RES-PTR                                         
081900        WHEN OTHER                                                        
082000           MOVE INFO-TEXT (SCAN-IDX2, INFO-OUT-IDX)                       
082100                                          TO TRIM-SRC-TEXT                
082200           MOVE 62                        TO TRIM-MAX-LEN                 
082300           PERFORM 9860-TRIM-GENERIC                                      
082400           STRING TRIM-SRC-TEXT (1:TRIM-LEN)                              
082500                                          DELIMITED BY SIZE               
082600                  ', '                    DELIMITED BY SIZE               
082700             INTO WK-RESULT-LINE                                          
082800             WITH POINTER RES-PTR                                         
082900     END-EVALUATE.                                                        
083000                                                                          
083100*----------------------------------------------------------------         
083200* messaggi                                                                
083300*----------------------------------------------------------------         
083400 4900-PRINT-NO-ROWS.                                                      
083500     MOVE SPACES                         TO RESOUT-REC                    
083600     STRING CC-MSG-NOROWS                DELIMITED BY SIZE                
083700            SPACE                        DELIMITED BY SIZE                
083800            CC-APOS                      DELIMITED BY SIZE                
083900            PREFIX-TEXT (1:PFX-ORIG-LEN)                                  
084000                              DELIMITED BY SIZE                           
084100            CC-APOS                      DELIMITED BY SIZE                
084200       INTO RESOUT-DATA                                                   
084300     WRITE RESOUT-REC.                                                    
084400                                                                          
084500 4950-PRINT-FATAL-ERROR.                                                  
084600     MOVE MR-DESCRIPTION                 TO TRIM-SRC-TEXT                 
084700     MOVE 80                             TO TRIM-MAX-LEN                  
084800     PERFORM 9860-TRIM-GENERIC                                            
084900                                                                          
085000     MOVE SPACES                         TO RESOUT-REC                    
085100     STRING CC-MSG-ERROR                 DELIMITED BY SIZE                
085200            TRIM-SRC-TEXT (1:TRIM-LEN)   DELIMITED BY SIZE                
085300       INTO RESOUT-DATA                                                   
085400     WRITE RESOUT-REC.                                                    
085500                                                                          
085600*----------------------------------------------------------------         
085700* chiusura flussi                                                         
085800*----------------------------------------------------------------         
085900 8000-CLOSE-FILES.                                                        
086000     CLOSE AIRPT-FILE REQIN-FILE RESOUT-FILE.                             
086100                                                                          
086200 8000-EXIT.                                                               
086300     EXIT.                                                                
086400                                                                          
086500 9000-ABORT-FILE-ERROR.                                                   
086600     MOVE 12                             TO RETURN-CODE.                  
086700     GOBACK.                                                              
086800                                                                          
086900*----------------------------------------------------------------         
087000* CC-LEXER/CC-EVALUATOR sono CALL esterne (X61L001/X61V001): se           
087100* il programma non e' linkato o non e' risolvibile a runtime la           
087200* CALL solleva un'eccezione invece di abendare. Stesso schema di          
087300* X61V001 al suo auto-CALL ricorsivo (par. 1210-EVAL-GROUP).              
087400*----------------------------------------------------------------         
087500 9100-RAISE-LEXER-CALL-ERROR.                                             
087600     MOVE 34                             TO MR-RESULT.                    
087700     STRING 'CALL for program '          DELIMITED BY SIZE                
087800            CC-LEXER                     DELIMITED BY SIZE                
087900            ' raised an exception'       DELIMITED BY SIZE                
088000       INTO MR-DESCRIPTION.                                               
088100     MOVE SPACES                         TO MR-POSITION.                  
088200                                                                          
088300 9105-RAISE-EVAL-CALL-ERROR.                                              
088400     MOVE 34                             TO MR-RESULT.                    
088500     STRING 'CALL for program '          DELIMITED BY SIZE                
088600            CC-EVALUATOR                 DELIMITED BY SIZE                
088700            ' raised an exception'       DELIMITED BY SIZE                
088800       INTO MR-DESCRIPTION.                                               
088900     MOVE SPACES                         TO MR-POSITION.                  
089000                                                                          
089100*----------------------------------------------------------------         
089200* formattazione numerica manuale (no FUNCTION): sopprime gli              
089300* spazi iniziali lasciati dalle immagini editate                          
089400*----------------------------------------------------------------         
089500 9810-FIND-FIRST-NONSPACE.                                                
089600     PERFORM 9811-SCAN-NONSPACE                                           
089700        VARYING WK-TRIM-POS FROM 1 BY 1                                   
089800        UNTIL WK-TRIM-POS > WK-EDIT-END                                   
089900        OR WK-EDIT-CHAR (WK-TRIM-POS) NOT EQUAL SPACE                     
090000                                                                          
090100     COMPUTE WK-OUT-LEN = WK-EDIT-END - WK-TRIM-POS + 1.                  
090200                                                                          
090300* corpo del ciclo di 9810-FIND-FIRST-NONSPACE.                            
090400 9811-SCAN-NONSPACE.                                                      
090500     CONTINUE.                                                            
090600                                                                          
090700 9820-FORMAT-INTEGER.                                                     
090800     MOVE SPACES                         TO WK-EDIT-TEXT                  
090900     MOVE FMT-SRC-INT                    TO WK-EDIT-INT                   
091000     MOVE WK-EDIT-INT                    TO WK-EDIT-TEXT (1:8)            
091100     MOVE 8                              TO WK-EDIT-END                   
091200     PERFORM 9810-FIND-FIRST-NONSPACE.                                    
091300                                                                          
091400 9830-FORMAT-DECIMAL.                                                     
091500     MOVE SPACES                         TO WK-EDIT-TEXT                  
091600     MOVE FMT-SRC-DEC                    TO WK-EDIT-DEC                   
091700     MOVE WK-EDIT-DEC                    TO WK-EDIT-TEXT (1:11)           
091800     MOVE 11                             TO WK-EDIT-END                   
091900     PERFORM 9810-FIND-FIRST-NONSPACE.                                    
092000                                                                          
092100 9840-FORMAT-COUNT.                                                       
092200     MOVE SPACES                         TO WK-EDIT-TEXT                  
092300     MOVE FMT-SRC-CNT                    TO WK-EDIT-CNT                   
092400     MOVE WK-EDIT-CNT                    TO WK-EDIT-TEXT (1:6)            
092500     MOVE 6                              TO WK-EDIT-END                   
092600     PERFORM 9810-FIND-FIRST-NONSPACE.                                    
092700                                                                          
092800*----------------------------------------------------------------         
092900* rifilatura spazi finali di un campo testo (generica)                    
093000*----------------------------------------------------------------         
093100 9860-TRIM-GENERIC.                                                       
093200     PERFORM 9861-TRIM-SCAN                                               
093300        VARYING TRIM-LEN FROM TRIM-MAX-LEN BY -1                          
093400        UNTIL TRIM-LEN EQUAL ZERO                                         
093500        OR TRIM-SRC-CHAR (TRIM-LEN) NOT EQUAL SPACE.                      
093600                                                                          
093700* corpo del ciclo di 9860-TRIM-GENERIC.                                   
093800 9861-TRIM-SCAN.                                                          
093900     CONTINUE.                                                            
094000                                                                          
094100*----------------------------------------------------------------         
094200* toglie tutti gli apici da TRIM-SRC-TEXT (1:TRIM-LEN) in                 
094300* TRIM-OUT-TEXT, compattando il risultato                                 
094400*----------------------------------------------------------------         
094500 9870-STRIP-QUOTES.                                                       
094600     MOVE SPACES                         TO TRIM-OUT-TEXT                 
094700     MOVE 1                              TO TRIM-OUT-POS                  
094800                                                                          
094900     PERFORM 9871-STRIP-ONE-CHAR                                          
095000        VARYING TRIM-SCAN-POS FROM 1 BY 1                                 
095100        UNTIL TRIM-SCAN-POS > TRIM-LEN                                    
095200                                                                          
095300     COMPUTE QUOTE-OUT-LEN = TRIM-OUT-POS - 1.                            
095400                                                                          
095500* corpo del ciclo di 9870-STRIP-QUOTES.                                   
095600 9871-STRIP-ONE-CHAR.                                                     
095700     IF TRIM-SRC-CHAR (TRIM-SCAN-POS) NOT EQUAL CC-QUOTE                  
095800        MOVE TRIM-SRC-CHAR (TRIM-SCAN-POS)                                
095900                 TO TRIM-OUT-TEXT (TRIM-OUT-POS:1)                        
096000        ADD 1                            TO TRIM-OUT-POS                  
096100     END-IF.                                                              
