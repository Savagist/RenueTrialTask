000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    X61L001.                                                  
000400 AUTHOR.        ALAIMO.                                                   
000500 INSTALLATION.  CED - SETTORE SISTEMI APPLICATIVI.                        
000600 DATE-WRITTEN.  14/03/1989.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      USO INTERNO - NON DIVULGARE ALL'ESTERNO DEL CED.          
000900*----------------------------------------------------------------         
001000* X61L001                                                                 
001100* **++ FILTER-LEXER: scompone in lessemi l'espressione di                 
001200* **++ filtro usata dalla ricerca aeroporti per prefisso                  
001300* **++ (suite APTSRCH). Riceve il testo del filtro e restituisce          
001400* **++ la tabella dei lessemi (LEX-TB) pronta per X61V001.                
001500*----------------------------------------------------------------         
001600* STORIA DELLE MODIFICHE - RIF. INTERNO MI2458.PSPS.APTSRCH               
001700*----------------------------------------------------------------         
001800* DATA       AUTORE        RICH.     DESCRIZIONE                          
001900* ---------- ------------- --------- --------------------------           
002000* 1989-03-14 ALAIMO        RQ-0112   Prima stesura: lessemi per           
002100*                                    parentesi, operatori, colonne        
002200*                                    e valori letterali.                  
002300* 1989-04-02 ALAIMO        RQ-0118   Aggiunto riconoscimento di           
002400*                                    '<>' e '||'.                         
002500* 1990-07-19 RUSSO A.      RQ-0204   Normalizzazione "column[n]"          
002600*                                    -> "[n]" isolata in un               
002700*                                    paragrafo dedicato.                  
002800* 1991-11-05 COLOMBO M.    RQ-0261   Corretto: '<' in fondo alla          
002900*                                    stringa non va piu' letto            
003000*                                    come OP-LESS.                        
003100* 1993-02-22 FERRARI G.    RQ-0340   Valore letterale fra apici           
003200*                                    esteso a 100 caratteri.              
003300* 1995-06-09 RUSSO A.      RQ-0415   Aggiunto controllo di                
003400*                                    sforamento tabella lessemi.          
003500* 1996-09-12 FERRARI G.    RQ-0460   Tolti i PERFORM in linea:            
003600*                                    ogni ciclo passa ora per un          
003700*                                    paragrafo, come da standard          
003800*                                    di reparto aggiornato.               
003900* 1998-10-30 COLOMBO M.    RQ-0502   Verifica anno 2000: il modulo        
004000*                                    non tratta date, nessuna             
004100*                                    modifica necessaria. Test di         
004200*                                    regressione con esito OK.            
004300* 1999-01-12 COLOMBO M.    RQ-0509   Uniformato a 'invalid                
004400*                                    expression' il testo reso per        
004500*                                    ogni lessema non valido.             
004600* 2000-11-20 FERRARI G.    RQ-0540   Tolta la CLASS NUMVAL-VALID:         
004700*                                    verificato che nessun                
004800*                                    paragrafo la referenzia, la          
004900*                                    validita' delle cifre e'             
005000*                                    gia' garantita dallo scan            
005100*                                    carattere per carattere.             
005200*----------------------------------------------------------------         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER.    IBM-370.                                             
005600 OBJECT-COMPUTER.    IBM-370.                                             
005700 SPECIAL-NAMES.                                                           
005800*                                                                         
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100**                                                                        
006200 DATA DIVISION.                                                           
006300**                                                                        
006400 FILE SECTION.                                                            
006500**                                                                        
006600 WORKING-STORAGE SECTION.                                                 
006700                                                                          
006800 01 WK-LITERALS.                                                          
006900   03 CC-PAREN-OPEN           PIC X(1)   VALUE '('.                       
007000   03 CC-PAREN-CLOSE          PIC X(1)   VALUE ')'.                       
007100   03 CC-AMP                  PIC X(1)   VALUE '&'.                       
007200   03 CC-PIPE                 PIC X(1)   VALUE '|'.                       
007300   03 CC-EQUALS               PIC X(1)   VALUE '='.                       
007400   03 CC-LARGER               PIC X(1)   VALUE '>'.                       
007500   03 CC-LESS                 PIC X(1)   VALUE '<'.                       
007600   03 CC-SQ-OPEN              PIC X(1)   VALUE '['.                       
007700   03 CC-SQ-CLOSE             PIC X(1)   VALUE ']'.                       
007800   03 CC-QUOTE                PIC X(1)   VALUE '"'.                       
007900   03 CC-SPACE                PIC X(1)   VALUE SPACE.                     
008000   03 CC-ZERO                 PIC X(1)   VALUE '0'.                       
008100   03 CC-NINE                 PIC X(1)   VALUE '9'.                       
008200   03 CC-COLUMN-WORD          PIC X(6)   VALUE 'column'.                  
008300   03 CC-MAX-LEXEMES          PIC 9(4)   VALUE 0120.                      
008400   03 CC-ERR-TEXT             PIC X(18)                                   
008500                              VALUE 'invalid expression'.                 
008600   03 FILLER                  PIC X(10)  VALUE SPACES.                    
008700                                                                          
008800*                                                                         
008900 01 LS-UTILS.                                                             
009000   03 IDX                     PIC 9(4) COMP VALUE ZERO.                   
009100   03 TEXT-LEN                PIC 9(4) COMP VALUE ZERO.                   
009200   03 NORM-LEN                PIC 9(4) COMP VALUE ZERO.                   
009300   03 DIGIT-START             PIC 9(4) COMP VALUE ZERO.                   
009400   03 VALUE-LEN               PIC 9(4) COMP VALUE ZERO.                   
009500   03 FILLER                  PIC X(10)  VALUE SPACES.                    
009600*                                                                         
009700* **++ testo normalizzato, con vista a caratteri singoli usata            
009800* **++ dai paragrafi di scansione al posto del riferimento                
009900* **++ parziale diretto                                                   
010000 01 WK-NORM-AREA.                                                         
010100   03 WK-NORM-TEXT            PIC X(100) VALUE SPACES.                    
010200   03 WK-NORM-CHARS REDEFINES WK-NORM-TEXT.                               
010300     05 WK-NORM-CHAR          PIC X(1) OCCURS 100 TIMES.                  
010400   03 FILLER                  PIC X(10)  VALUE SPACES.                    
010500*                                                                         
010600 01 WK-NEW-LEX.                                                           
010700   03 WK-NEW-LEX-TYPE         PIC X(2)   VALUE SPACES.                    
010800   03 WK-NEW-LEX-TEXT         PIC X(100) VALUE SPACES.                    
010900   03 WK-NEW-LEX-LEN          PIC 9(3) COMP VALUE ZERO.                   
011000   03 WK-NEW-LEX-X REDEFINES WK-NEW-LEX-TEXT.                             
011100     05 WK-NEW-LEX-X-1        PIC X(1).                                   
011200     05 FILLER                PIC X(99).                                  
011300   03 FILLER                  PIC X(10).                                  
011400                                                                          
011500**                                                                        
011600 LINKAGE SECTION.                                                         
011700 01 FILTER-TEXT                PIC X(100).                                
011800 01 FILTER-TEXT-R REDEFINES FILTER-TEXT.                                  
011900   03 FILTER-TEXT-CHAR         PIC X(1) OCCURS 100 TIMES.                 
012000*                                                                         
012100 COPY X61MTOK.                                                            
012200*                                                                         
012300 COPY X61MCR.                                                             
012400                                                                          
012500**                                                                        
012600 PROCEDURE DIVISION USING FILTER-TEXT                                     
012700                          LEX-TB                                          
012800                          MR.                                             
012900*                                                                         
013000 0000-BEGIN.                                                              
013100     MOVE ZERO                          TO MR-RESULT                      
013200     MOVE ZERO                          TO LEX-TOT                        
013300     MOVE 1                             TO LEX-CUR-POS                    
013400                                                                          
013500     PERFORM 1000-NORMALISE-TEXT                                          
013600                                                                          
013700     IF MR-RESULT EQUAL ZERO                                              
013800        PERFORM 2000-SCAN-LOOP.                                           
013900                                                                          
014000     GOBACK.                                                              
014100                                                                          
014200*----------------------------------------------------------------         
014300* Riscrive ogni occorrenza di "column[n]" in "[n]" prima della            
014400* scansione vera e propria (regola di normalizzazione FILTER-             
014500* LEXER). Calcola anche la lunghezza utile del testo del filtro           
014600* scartando gli spazi finali.                                             
014700*----------------------------------------------------------------         
014800 1000-NORMALISE-TEXT.                                                     
014900     MOVE SPACES                        TO WK-NORM-TEXT                   
015000     MOVE ZERO                          TO NORM-LEN                       
015100                                                                          
015200     MOVE 0100                          TO TEXT-LEN                       
015300     PERFORM 1010-TRIM-TEST                                               
015400        VARYING TEXT-LEN FROM 0100 BY -1                                  
015500        UNTIL TEXT-LEN EQUAL ZERO                                         
015600        OR FILTER-TEXT-CHAR (TEXT-LEN) NOT EQUAL CC-SPACE.                
015700                                                                          
015800     MOVE 1                             TO IDX                            
015900     PERFORM 1100-STRIP-COLUMN-WORD                                       
016000        UNTIL IDX > TEXT-LEN.                                             
016100                                                                          
016200 1000-EXIT.                                                               
016300     EXIT.                                                                
016400                                                                          
016500* test-only: non esegue azioni, serve solo alla PERFORM VARYING           
016600* di 1000-NORMALISE-TEXT.                                                 
016700 1010-TRIM-TEST.                                                          
016800     CONTINUE.                                                            
016900                                                                          
017000*----------------------------------------------------------------         
017100* Corpo del ciclo di normalizzazione "column[n]" -> "[n]".                
017200*----------------------------------------------------------------         
017300 1100-STRIP-COLUMN-WORD.                                                  
017400     IF (IDX + 6) <= TEXT-LEN                                             
017500        AND FILTER-TEXT (IDX:6) EQUAL CC-COLUMN-WORD                      
017600        AND FILTER-TEXT-CHAR (IDX + 6) EQUAL CC-SQ-OPEN                   
017700        ADD 6                        TO IDX                               
017800     ELSE                                                                 
017900        ADD 1                        TO NORM-LEN                          
018000        MOVE FILTER-TEXT-CHAR (IDX)  TO WK-NORM-CHAR (NORM-LEN)           
018100        ADD 1                        TO IDX.                              
018200                                                                          
018300 1100-EXIT.                                                               
018400     EXIT.                                                                
018500                                                                          
018600*----------------------------------------------------------------         
018700* Ciclo di scansione sinistra-destra: produce un lessema alla             
018800* volta fino a consumare tutto il testo normalizzato, poi                 
018900* accoda il lessema di fine (EOF).                                        
019000*----------------------------------------------------------------         
019100 2000-SCAN-LOOP.                                                          
019200     MOVE 1                             TO IDX                            
019300     PERFORM 2010-SCAN-ONE-CHAR                                           
019400        UNTIL IDX > NORM-LEN                                              
019500        OR MR-RESULT NOT EQUAL ZERO.                                      
019600                                                                          
019700     IF MR-RESULT EQUAL ZERO                                              
019800        MOVE 'EF'                       TO WK-NEW-LEX-TYPE                
019900        MOVE SPACES                     TO WK-NEW-LEX-TEXT                
020000        MOVE ZERO                       TO WK-NEW-LEX-LEN                 
020100        PERFORM 2900-APPEND-LEXEME.                                       
020200                                                                          
020300 2000-EXIT.                                                               
020400     EXIT.                                                                
020500                                                                          
020600*----------------------------------------------------------------         
020700* Riconosce e accoda un solo lessema, posizionato su WK-NORM-             
020800* CHAR (IDX), avanzando IDX di conseguenza.                               
020900*----------------------------------------------------------------         
021000 2010-SCAN-ONE-CHAR.                                                      
021100     EVALUATE TRUE                                                        
021200        WHEN WK-NORM-CHAR (IDX) EQUAL CC-SPACE                            
021300           ADD 1                     TO IDX                               
021400        WHEN WK-NORM-CHAR (IDX) EQUAL CC-PAREN-OPEN                       
021500           MOVE 'LB'                 TO WK-NEW-LEX-TYPE                   
021600           PERFORM 2900-APPEND-LEXEME                                     
021700           ADD 1                     TO IDX                               
021800        WHEN WK-NORM-CHAR (IDX) EQUAL CC-PAREN-CLOSE                      
021900           MOVE 'RB'                 TO WK-NEW-LEX-TYPE                   
022000           PERFORM 2900-APPEND-LEXEME                                     
022100           ADD 1                     TO IDX                               
022200        WHEN WK-NORM-CHAR (IDX) EQUAL CC-AMP                              
022300           MOVE 'AN'                 TO WK-NEW-LEX-TYPE                   
022400           PERFORM 2900-APPEND-LEXEME                                     
022500           ADD 1                     TO IDX                               
022600        WHEN WK-NORM-CHAR (IDX) EQUAL CC-PIPE                             
022700           PERFORM 2420-SCAN-PIPE                                         
022800        WHEN WK-NORM-CHAR (IDX) EQUAL CC-EQUALS                           
022900           MOVE 'EQ'                 TO WK-NEW-LEX-TYPE                   
023000           PERFORM 2900-APPEND-LEXEME                                     
023100           ADD 1                     TO IDX                               
023200        WHEN WK-NORM-CHAR (IDX) EQUAL CC-LARGER                           
023300           MOVE 'GT'                 TO WK-NEW-LEX-TYPE                   
023400           PERFORM 2900-APPEND-LEXEME                                     
023500           ADD 1                     TO IDX                               
023600        WHEN WK-NORM-CHAR (IDX) EQUAL CC-LESS                             
023700           PERFORM 2430-SCAN-LESS                                         
023800        WHEN WK-NORM-CHAR (IDX) EQUAL CC-SQ-OPEN                          
023900           PERFORM 2100-SCAN-COLUMN                                       
024000        WHEN WK-NORM-CHAR (IDX) EQUAL CC-QUOTE                            
024100           PERFORM 2200-SCAN-VALUE-QUOTED                                 
024200        WHEN WK-NORM-CHAR (IDX) >= CC-ZERO                                
024300           AND WK-NORM-CHAR (IDX) <= CC-NINE                              
024400           PERFORM 2300-SCAN-VALUE-NUMERIC                                
024500        WHEN OTHER                                                        
024600           PERFORM 9100-RAISE-INVALID-EXPR                                
024700     END-EVALUATE.                                                        
024800                                                                          
024900 2010-EXIT.                                                               
025000     EXIT.                                                                
025100                                                                          
025200*                                                                         
025300 2420-SCAN-PIPE.                                                          
025400     IF (IDX + 1) > NORM-LEN                                              
025500        OR WK-NORM-CHAR (IDX + 1) NOT EQUAL CC-PIPE                       
025600        PERFORM 9100-RAISE-INVALID-EXPR                                   
025700     ELSE                                                                 
025800        MOVE 'OR'                       TO WK-NEW-LEX-TYPE                
025900        PERFORM 2900-APPEND-LEXEME                                        
026000        ADD 2                           TO IDX.                           
026100                                                                          
026200*                                                                         
026300 2430-SCAN-LESS.                                                          
026400     IF (IDX + 1) > NORM-LEN                                              
026500        PERFORM 9100-RAISE-INVALID-EXPR                                   
026600     ELSE                                                                 
026700        IF WK-NORM-CHAR (IDX + 1) EQUAL CC-LARGER                         
026800           MOVE 'NE'                    TO WK-NEW-LEX-TYPE                
026900           PERFORM 2900-APPEND-LEXEME                                     
027000           ADD 2                        TO IDX                            
027100        ELSE                                                              
027200           MOVE 'LT'                    TO WK-NEW-LEX-TYPE                
027300           PERFORM 2900-APPEND-LEXEME                                     
027400           ADD 1                        TO IDX.                           
027500                                                                          
027600*----------------------------------------------------------------         
027700* COLUMN: "[" cifre "]" - il valore del lessema e' la stringa di          
027800* cifre, senza le parentesi quadre.                                       
027900*----------------------------------------------------------------         
028000 2100-SCAN-COLUMN.                                                        
028100     ADD 1                              TO IDX                            
028200     MOVE IDX                           TO DIGIT-START                    
028300                                                                          
028400     PERFORM 2110-ADVANCE-PAST-DIGITS                                     
028500        UNTIL IDX > NORM-LEN                                              
028600        OR WK-NORM-CHAR (IDX) EQUAL CC-SQ-CLOSE.                          
028700                                                                          
028800     IF IDX > NORM-LEN                                                    
028900        PERFORM 9100-RAISE-INVALID-EXPR                                   
029000     ELSE                                                                 
029100        COMPUTE VALUE-LEN = IDX - DIGIT-START                             
029200        IF VALUE-LEN EQUAL ZERO                                           
029300           PERFORM 9100-RAISE-INVALID-EXPR                                
029400        ELSE                                                              
029500           MOVE 'CL'                    TO WK-NEW-LEX-TYPE                
029600           MOVE SPACES                  TO WK-NEW-LEX-TEXT                
029700           MOVE WK-NORM-TEXT (DIGIT-START:VALUE-LEN)                      
029800                                        TO WK-NEW-LEX-TEXT (1:            
029900                                           VALUE-LEN)                     
030000           MOVE VALUE-LEN               TO WK-NEW-LEX-LEN                 
030100           PERFORM 2900-APPEND-LEXEME                                     
030200           ADD 1                        TO IDX.                           
030300                                                                          
030400 2100-EXIT.                                                               
030500     EXIT.                                                                
030600                                                                          
030700* corpo del ciclo di 2100-SCAN-COLUMN.                                    
030800 2110-ADVANCE-PAST-DIGITS.                                                
030900     ADD 1                              TO IDX.                           
031000                                                                          
031100*----------------------------------------------------------------         
031200* VALUE fra apici: '"' testo '"' - il valore del lessema e' il            
031300* testo fra gli apici, apici esclusi.                                     
031400*----------------------------------------------------------------         
031500 2200-SCAN-VALUE-QUOTED.                                                  
031600     ADD 1                              TO IDX                            
031700     MOVE IDX                           TO DIGIT-START                    
031800                                                                          
031900     PERFORM 2210-ADVANCE-PAST-TEXT                                       
032000        UNTIL IDX > NORM-LEN                                              
032100        OR WK-NORM-CHAR (IDX) EQUAL CC-QUOTE.                             
032200                                                                          
032300     IF IDX > NORM-LEN                                                    
032400        PERFORM 9100-RAISE-INVALID-EXPR                                   
032500     ELSE                                                                 
032600        COMPUTE VALUE-LEN = IDX - DIGIT-START                             
032700        MOVE SPACES                     TO WK-NEW-LEX-TEXT                
032800        IF VALUE-LEN > ZERO                                               
032900           MOVE WK-NORM-TEXT (DIGIT-START:VALUE-LEN)                      
033000                                        TO WK-NEW-LEX-TEXT (1:            
033100                                           VALUE-LEN)                     
033200        END-IF                                                            
033300        MOVE 'VL'                       TO WK-NEW-LEX-TYPE                
033400        MOVE VALUE-LEN                  TO WK-NEW-LEX-LEN                 
033500        PERFORM 2900-APPEND-LEXEME                                        
033600        ADD 1                           TO IDX.                           
033700                                                                          
033800 2200-EXIT.                                                               
033900     EXIT.                                                                
034000                                                                          
034100* corpo del ciclo di 2200-SCAN-VALUE-QUOTED.                              
034200 2210-ADVANCE-PAST-TEXT.                                                  
034300     ADD 1                              TO IDX.                           
034400                                                                          
034500*----------------------------------------------------------------         
034600* VALUE numerico non quotato: corsa di cifre 0-9.                         
034700*----------------------------------------------------------------         
034800 2300-SCAN-VALUE-NUMERIC.                                                 
034900     MOVE IDX                           TO DIGIT-START                    
035000                                                                          
035100     PERFORM 2310-ADVANCE-PAST-NUMERIC                                    
035200        UNTIL IDX > NORM-LEN                                              
035300        OR WK-NORM-CHAR (IDX) < CC-ZERO                                   
035400        OR WK-NORM-CHAR (IDX) > CC-NINE.                                  
035500                                                                          
035600     COMPUTE VALUE-LEN = IDX - DIGIT-START                                
035700     MOVE SPACES                        TO WK-NEW-LEX-TEXT                
035800     MOVE WK-NORM-TEXT (DIGIT-START:VALUE-LEN)                            
035900                                        TO WK-NEW-LEX-TEXT (1:            
036000                                           VALUE-LEN)                     
036100     MOVE 'VL'                          TO WK-NEW-LEX-TYPE                
036200     MOVE VALUE-LEN                     TO WK-NEW-LEX-LEN                 
036300     PERFORM 2900-APPEND-LEXEME.                                          
036400                                                                          
036500 2300-EXIT.                                                               
036600     EXIT.                                                                
036700                                                                          
036800* corpo del ciclo di 2300-SCAN-VALUE-NUMERIC.                             
036900 2310-ADVANCE-PAST-NUMERIC.                                               
037000     ADD 1                              TO IDX.                           
037100                                                                          
037200*----------------------------------------------------------------         
037300* Accoda alla tabella LEX-TB il lessema descritto in WK-NEW-LEX.          
037400*----------------------------------------------------------------         
037500 2900-APPEND-LEXEME.                                                      
037600     IF LEX-TOT >= CC-MAX-LEXEMES                                         
037700        PERFORM 9100-RAISE-INVALID-EXPR                                   
037800     ELSE                                                                 
037900        ADD 1                           TO LEX-TOT                        
038000        MOVE WK-NEW-LEX-TYPE            TO LEX-TYPE (LEX-TOT)             
038100        MOVE WK-NEW-LEX-TEXT            TO LEX-TEXT (LEX-TOT)             
038200        MOVE WK-NEW-LEX-LEN         TO LEX-TEXT-LEN (LEX-TOT).            
038300                                                                          
038400*                                                                         
038500* --- ERRORI ---                                                          
038600 9100-RAISE-INVALID-EXPR.                                                 
038700     MOVE 30                            TO MR-RESULT.                     
038800     MOVE CC-ERR-TEXT                   TO MR-DESCRIPTION.                
038900     MOVE SPACES                        TO MR-POSITION.                   
039000     MOVE WK-NORM-CHAR (IDX)            TO MR-POSITION (1:1).             
