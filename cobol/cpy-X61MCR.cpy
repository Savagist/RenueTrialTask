000100* **++ Area di ritorno standard (risultato/descrizione/posizione)         
000200* **++ usata da tutti i moduli della suite APTSRCH                        
000300 01 MR.                                                                   
000400   03 MR-RESULT               PIC S9(4) COMP.                             
000500   03 MR-DESCRIPTION          PIC X(80).                                  
000600   03 MR-POSITION             PIC X(50).                                  
000650   03 FILLER                  PIC X(10).                                  
000700*                                                                         
